000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN FOUNDRY CO.
000300* ALL RIGHTS RESERVED
000400***************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. EVTBATCH.
000700 AUTHOR. R HALVERSON.
000800 INSTALLATION. MERIDIAN FOUNDRY CO - DATA PROCESSING DIV.
000900 DATE-WRITTEN. 06/14/89.
001000 DATE-COMPILED.
001100 SECURITY. NON-CONFIDENTIAL.
001200***************************************************************
001300* EVTBATCH READS A BATCH OF MACHINE EVENT TRANSACTIONS OFF THE
001400* SHOP FLOOR DATA COLLECTORS (EVTTRAN) AND POSTS THEM AGAINST
001500* THE EVENT MASTER (EVTMSTI/EVTMSTO), ONE RECORD PER EVENT-ID.
001600*
001700* EACH INCOMING EVENT IS EDITED, DEFAULTED, AND THEN EITHER
001800*    - STORED AS A NEW MASTER RECORD (ACCEPTED),
001900*    - IGNORED AS A DUPLICATE OR STALE RESUBMISSION (DEDUPED),
002000*    - USED TO OVERLAY AN OLDER MASTER RECORD (UPDATED), OR
002100*    - KICKED BACK TO THE SHOP FLOOR (REJECTED)
002200* AND THE FOUR RUN TOTALS PLUS ONE LINE PER REJECT ARE WRITTEN
002300* TO EVTRESP FOR THE OPERATOR.
002400*
002500* THE EVENT MASTER IS KEPT IN EVENT-ID SEQUENCE ON DISK BUT IS
002600* LOADED WHOLE INTO A WORKING-STORAGE TABLE SO THAT AN EVENT-ID
002700* CAN BE LOOKED UP AT RANDOM AS TRANSACTIONS ARRIVE IN WHATEVER
002800* ORDER THE COLLECTORS SENT THEM - SEE 220-LOOKUP-AND-STORE.
002900***************************************************************
003000*                    C H A N G E   L O G
003100***************************************************************
003200* 06/14/89  RAH  0000  ORIGINAL PROGRAM FOR PILOT LINE 3 ROLLOUT
003300* 09/02/89  RAH  0014  ADDED DURATION-TOO-LONG EDIT PER QC MEMO
003400* 02/11/90  TJO  0031  RAISED MASTER TABLE FROM 5000 TO 20000
003500* 07/23/90  TJO  0038  FIXED SHIFT-INSERT LOSING LAST TABLE SLOT
003600* 01/09/91  RAH  0052  CORRECTED DEDUP TO IGNORE RECEIVED-TIME
003700*                      WHEN COMPARING PAYLOADS PER PLANT AUDIT
003800* 05/30/92  MDC  0067  FUTURE-EVENT-TIME EDIT ADDED (15 MIN GRACE)
003900* 11/14/93  MDC  0071  DEFECT-COUNT OF -1 NOW KEPT AS "UNKNOWN"
004000*                      RATHER THAN FORCED TO ZERO
004100* 03/02/95  TJO  0084  EVENT-ID WIDENED TO 100 BYTES FOR NEW
004200*                      COLLECTOR FIRMWARE ON LINES 6-9
004300* 08/19/96  PDW  0091  RECEIVED-TIME DEFAULT NOW USES RUN CLOCK
004400* 04/22/98  PDW  0103  Y2K REMEDIATION - CENTURY WINDOW ADDED TO
004500*                      RUN-CLOCK EXPANSION (SEE 706-EXPAND-YEAR)
004600* 11/05/99  PDW  0104  Y2K REMEDIATION - VERIFIED MONTH-END ROLL
004700*                      IN 715-ADD-15-MINUTES OVER 12/31-01/01
004800* 06/18/01  KLS  0119  MASTER TABLE INSERT NOW ABENDS CLEANLY ON
004900*                      OVERFLOW INSTEAD OF TRUNCATING SILENTLY
005000* 03/07/03  KLS  0126  FACTORY-ID AND LINE-ID ADDED FOR THE NEW
005100*                      TOP-DEFECT-LINE REPORTING (SEE EVTLSTAT)
005200***************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 IS EVTBATCH-TEST-SWITCH.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT EVENT-MASTER-IN  ASSIGN TO EVTMSTI
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS WS-EVTMSTI-STATUS.
006600     SELECT EVENT-MASTER-OUT ASSIGN TO EVTMSTO
006700         ORGANIZATION IS SEQUENTIAL
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS WS-EVTMSTO-STATUS.
007000     SELECT EVENT-BATCH-IN   ASSIGN TO EVTTRAN
007100         ORGANIZATION IS SEQUENTIAL
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS WS-EVTTRAN-STATUS.
007400     SELECT BATCH-RESPONSE-OUT ASSIGN TO EVTRESP
007500         ORGANIZATION IS SEQUENTIAL
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS WS-EVTRESP-STATUS.
007800***************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008110*    EVTMSTI - THE EVENT MASTER AS IT STOOD AT THE END OF THE
008120*    PRIOR RUN.  READ ONCE, WHOLE, INTO WS-EVT-TABLE AT 710
008130*    BEFORE ANY TRANSACTION IS TOUCHED.
008200 FD  EVENT-MASTER-IN
008300     RECORDING MODE IS F
008400     BLOCK CONTAINS 0 RECORDS
008500     LABEL RECORDS ARE STANDARD.
008600 01  EVT-MASTER-IN-REC           PIC X(357).
008700*
008710*    EVTMSTO - THE SAME LAYOUT WRITTEN BACK OUT AT 790, ONE ROW
008720*    PER SURVIVING WS-EVT-TABLE ENTRY, TO BECOME NEXT RUN'S
008730*    EVTMSTI.
008800 FD  EVENT-MASTER-OUT
008900     RECORDING MODE IS F
009000     BLOCK CONTAINS 0 RECORDS
009100     LABEL RECORDS ARE STANDARD.
009200 01  EVT-MASTER-OUT-REC          PIC X(357).
009300*
009310*    EVTTRAN - THE INCOMING SHOP-FLOOR TRANSACTIONS FOR THIS
009320*    RUN, IN WHATEVER ORDER THE DATA COLLECTORS SENT THEM.
009400 FD  EVENT-BATCH-IN
009500     RECORDING MODE IS F
009600     BLOCK CONTAINS 0 RECORDS
009700     LABEL RECORDS ARE STANDARD.
009800 01  EVT-BATCH-IN-REC            PIC X(357).
009900*
009910*    EVTRESP - THE OPERATOR-FACING RESPONSE FILE.  ONE BATCH-
009920*    TOTALS RECORD (850) PLUS ONE REJECTION-DETAIL RECORD PER
009930*    REJECTED EVENT (299), BOTH SHARING THE EVTRSPC LAYOUT.
010000 FD  BATCH-RESPONSE-OUT
010100     RECORDING MODE IS F
010200     BLOCK CONTAINS 0 RECORDS
010300     LABEL RECORDS ARE STANDARD.
010400     COPY EVTRSPC.
010500***************************************************************
010600 WORKING-STORAGE SECTION.
010700***************************************************************
010800*    CURRENT RECORD WORK AREA - SHARED SCRATCH FOR WHICHEVER
010900*    MASTER OR TRANSACTION ROW IS BEING HANDLED RIGHT NOW.
011000 COPY EVTRECC.
011100*
011110*    ONE STATUS BYTE-PAIR PER FILE - EVALUATED AFTER EVERY OPEN,
011120*    READ AND WRITE AGAINST THAT FILE.  88-LEVELS COVER ONLY THE
011130*    CODES THIS PROGRAM ACTUALLY BRANCHES ON; ANYTHING ELSE FALLS
011140*    THROUGH TO THE OTHER-STATUS DISPLAY/ABEND LOGIC.
011200 01  WS-FILE-STATUS-FIELDS.
011300     05  WS-EVTMSTI-STATUS       PIC X(2)  VALUE SPACES.
011400         88  WS-EVTMSTI-OK             VALUE '00'.
011500         88  WS-EVTMSTI-EOF             VALUE '10'.
011600     05  WS-EVTMSTO-STATUS       PIC X(2)  VALUE SPACES.
011700         88  WS-EVTMSTO-OK             VALUE '00'.
011800     05  WS-EVTTRAN-STATUS       PIC X(2)  VALUE SPACES.
011900         88  WS-EVTTRAN-OK             VALUE '00'.
012000         88  WS-EVTTRAN-EOF             VALUE '10'.
012100     05  WS-EVTRESP-STATUS       PIC X(2)  VALUE SPACES.
012200         88  WS-EVTRESP-OK             VALUE '00'.
012300     05  FILLER                  PIC X(10) VALUE SPACES.
012400 01  WS-FILE-STATUS-FIELDS-X REDEFINES WS-FILE-STATUS-FIELDS
012500                                 PIC X(18).
012510*    BYTE-VIEW OF ALL FOUR STATUS PAIRS TOGETHER - ONE DISPLAY
012520*    STATEMENT DUMPS THE LOT WHEN A RUN GOES BAD IN A WAY NONE
012530*    OF THE INDIVIDUAL 88-LEVELS ABOVE EXPLAIN.
012600*
012700 01  WS-PROGRAM-SWITCHES.
012800     05  WS-MASTER-EOF-SW        PIC X     VALUE 'N'.
012900         88  WS-MASTER-EOF             VALUE 'Y'.
013000     05  WS-TRAN-EOF-SW          PIC X     VALUE 'N'.
013100         88  WS-TRAN-EOF               VALUE 'Y'.
013200     05  WS-EVENT-REJECTED-SW    PIC X     VALUE 'N'.
013300         88  WS-EVENT-REJECTED         VALUE 'Y'.
013400     05  WS-ABEND-SW             PIC X     VALUE 'N'.
013500         88  WS-ABEND-REQUESTED        VALUE 'Y'.
013600     05  FILLER                  PIC X(10) VALUE SPACES.
013700*    WS-EVENT-REJECTED-SW IS RESET TO 'N' AT THE TOP OF EVERY
013710*    200-VALIDATE-EVENT CALL - IT DOES NOT CARRY OVER BETWEEN
013720*    TRANSACTIONS.  THE OTHER THREE SWITCHES ARE SET ONCE AND
013730*    STAY SET FOR THE REST OF THE RUN.
013800 01  WS-BATCH-COUNTERS.
013900     05  WS-CNT-ACCEPTED         PIC S9(9) COMP-3 VALUE ZERO.
014000     05  WS-CNT-DEDUPED          PIC S9(9) COMP-3 VALUE ZERO.
014100     05  WS-CNT-UPDATED          PIC S9(9) COMP-3 VALUE ZERO.
014200     05  WS-CNT-REJECTED         PIC S9(9) COMP-3 VALUE ZERO.
014300     05  FILLER                  PIC X(10) VALUE SPACES.
014400 01  WS-BATCH-COUNTERS-X REDEFINES WS-BATCH-COUNTERS
014500                                 PIC X(30).
014510*    THE FOUR COUNTERS THAT END UP IN 850-WRITE-BATCH-TOTALS -
014520*    ACCEPTED + DEDUPED + UPDATED + REJECTED ALWAYS EQUALS THE
014530*    NUMBER OF TRANSACTIONS READ OFF EVTTRAN THIS RUN.
014600*
014700***************************************************************
014800*    IN-MEMORY EVENT MASTER TABLE - HELD IN ASCENDING EVENT-ID
014900*    SEQUENCE SO SEARCH ALL CAN LOCATE AN EVENT-ID IN THE SAME
015000*    BATCH, INCLUDING ONES ADDED EARLIER IN THIS VERY RUN.
015100***************************************************************
015200 01  WS-EVT-TABLE.
015210*    WS-EVT-COUNT IS BOTH THE TABLE'S HIGH-WATER MARK AND THE
015220*    OCCURS DEPENDING-ON - IT NEVER SHRINKS DURING A RUN, ONLY
015230*    GROWS AS 710 LOADS THE OLD MASTER AND 740 INSERTS NEW ONES.
015300     05  WS-EVT-COUNT            PIC S9(8) COMP VALUE ZERO.
015400     05  WS-EVT-ENTRY OCCURS 1 TO 20000 TIMES
015500             DEPENDING ON WS-EVT-COUNT
015600             ASCENDING KEY IS WS-EVT-ID
015700             INDEXED BY WS-EVT-IDX.
015800         10  WS-EVT-ID               PIC X(100).
015810*        WS-EVT-ID IS THE ASCENDING KEY - SEARCH ALL IN
015820*        220-LOOKUP-AND-STORE DEPENDS ON THE TABLE STAYING IN
015830*        THIS ORDER, WHICH IS WHY 740/741 SHIFT-INSERT RATHER
015840*        THAN SIMPLY APPENDING A NEW ROW TO THE END.
015900         10  WS-EVT-EVENT-TIME       PIC X(24).
016000         10  WS-EVT-RECEIVED-TIME    PIC X(24).
016100         10  WS-EVT-MACHINE-ID       PIC X(50).
016200         10  WS-EVT-DURATION-MS      PIC S9(11).
016300         10  WS-EVT-DEFECT-COUNT     PIC S9(9).
016310*        A DEFECT-COUNT OF -1 MEANS "UNKNOWN", NOT ZERO - SEE
016320*        THE 11/14/93 CHANGE-LOG ENTRY ABOVE.  120/750 STATS
016330*        PARAGRAPHS IN EVTMSTAT/EVTLSTAT SKIP NEGATIVE VALUES
016340*        RATHER THAN AGGREGATING THEM AS DEFECTS.
016400         10  WS-EVT-LINE-ID          PIC X(50).
016500         10  WS-EVT-FACTORY-ID       PIC X(50).
016600         10  FILLER                  PIC X(4).
016700*
016710***************************************************************
016720*    STANDALONE SUBSCRIPTS AND THE TABLE-SIZE CONSTANT - KEPT
016730*    AS 77-LEVEL ITEMS, SHOP STYLE, RATHER THAN BURIED IN A
016740*    GROUP, SO THE DEBUGGER SHOWS THEM BY NAME ON THEIR OWN.
016750***************************************************************
016760 77  WS-INS-TO                   PIC S9(8) COMP.
016770*    WS-INS-TO WALKS BACKWARD THROUGH THE ALREADY-SORTED PART
016780*    OF WS-EVT-TABLE WHILE 740-INSERT-NEW-EVENT LOOKS FOR THE
016790*    NEW EVENT-ID'S CORRECT SLOT.
016800 77  WS-WRITE-SUB                PIC S9(8) COMP.
016810*    WS-WRITE-SUB DRIVES THE OUT-OF-LINE WRITE LOOP IN
016820*    790-WRITE-EVENT-MASTER - ONE PASS OF THE WHOLE TABLE,
016830*    OLDEST SLOT (1) THROUGH THE HIGH-WATER MARK.
016900 77  WS-MAX-EVT-TABLE            PIC S9(8) COMP VALUE +20000.
016910*    CEILING ON WS-EVT-TABLE - PICKED TO COVER A FULL SHIFT'S
016920*    WORTH OF DISTINCT EVENT-IDS ACROSS ALL PLANT MACHINES
016930*    WITH ROOM TO SPARE; SEE 740-INSERT-NEW-EVENT FOR THE ABEND
016940*    IF A BATCH EVER RUNS THE TABLE PAST THIS MARK.
017000*
017100***************************************************************
017200*    RUN CLOCK - CURRENT PROCESSING TIME AND ITS 15-MINUTE
017300*    FUTURE-EVENT-TIME CUTOFF, BOTH IN THE 24-BYTE WIRE FORMAT.
017400***************************************************************
017500 01  WS-CURR-DATE-TIME.
017510*    RAW ACCEPT ... FROM DATE/TIME OUTPUT - WS-CURR-YY IS ONLY
017520*    TWO DIGITS, WHICH IS WHY 706-EXPAND-CURRENT-YEAR EXISTS.
017600     05  WS-CURR-DATE.
017700         10  WS-CURR-YY          PIC 9(2).
017800         10  WS-CURR-MM          PIC 9(2).
017900         10  WS-CURR-DD          PIC 9(2).
018000     05  WS-CURR-TIME.
018100         10  WS-CURR-HH          PIC 9(2).
018200         10  WS-CURR-MN          PIC 9(2).
018300         10  WS-CURR-SS          PIC 9(2).
018400         10  WS-CURR-HS          PIC 9(2).
018500     05  FILLER                  PIC X(4)  VALUE SPACES.
018600 01  WS-TS-WORK.
018610*    THE EXPANDED, EDITABLE FORM OF THE RUN CLOCK - 706 FILLS
018620*    WS-TS-YYYY, 715-ADD-15-MINUTES BUMPS WS-TS-MN/HH/DD/MM IN
018630*    PLACE TO PRODUCE THE CUTOFF, AND 705'S STRING STATEMENTS
018640*    PACK THIS GROUP BACK OUT TO THE 24-BYTE WIRE FORMAT.
018700     05  WS-TS-YYYY              PIC 9(4).
018800     05  WS-TS-MM                PIC 9(2).
018900     05  WS-TS-DD                PIC 9(2).
019000     05  WS-TS-HH                PIC 9(2).
019100     05  WS-TS-MN                PIC 9(2).
019200     05  WS-TS-SS                PIC 9(2).
019300     05  WS-TS-MMM               PIC 9(3).
019400     05  FILLER                  PIC X(3)  VALUE SPACES.
019410*
019420***************************************************************
019430*    715-ADD-15-MINUTES SCRATCH FIELDS - CARRY LOGIC FOR THE
019440*    RUN-CLOCK ROLLOVER, PLUS THE THREE REMAINDER FIELDS THE
019450*    4/100/400 LEAP-YEAR TEST DIVIDES OUT.  ALL 77-LEVEL, SAME
019460*    AS THE SUBSCRIPTS ABOVE - THIS SHOP DOES NOT GROUP SCRATCH
019470*    SCALARS UNDER A 01 JUST TO HAVE SOMEWHERE TO PUT THEM.
019480***************************************************************
019500 77  WS-DAYS-IN-MONTH            PIC 9(2).
019600 77  WS-DIVIDE-QUOT              PIC S9(4) COMP.
019700 77  WS-REM-4                    PIC S9(4) COMP.
019800 77  WS-REM-100                  PIC S9(4) COMP.
019850 77  WS-REM-400                  PIC S9(4) COMP.
019860*    WS-REM-4/100/400 HOLD THE REMAINDERS OF THE CURRENT-YEAR
019870*    DIVIDE-BY TESTS IN 715-ADD-15-MINUTES; ZERO ON ALL THREE
019880*    MEANS A LEAP YEAR (SEE THAT PARAGRAPH FOR THE 100/400
019890*    CENTURY EXCEPTION).
019910 77  WS-PROCESSING-TIME          PIC X(24).
019920*    THE RUN'S "NOW", STAMPED ONCE AT 705-GET-CURRENT-TIMESTAMP
019930*    AND USED TO DEFAULT A MISSING RECEIVED-TIME.
019950 77  WS-CUTOFF-TIME              PIC X(24).
019960*    NOW PLUS 15 MINUTES - AN EVENT-TIME PAST THIS IS REJECTED
019970*    AS FUTURE_EVENT_TIME IN 200-VALIDATE-EVENT.
019980*
020300***************************************************************
020400*    STANDARD MONTH LENGTHS - FEBRUARY BUMPED BY 1 IN
020500*    715-ADD-15-MINUTES WHEN THE RUN-CLOCK YEAR IS A LEAP YEAR.
020600***************************************************************
020700 01  WS-MONTH-DAYS-VALUES.
020800     05  FILLER                  PIC 9(2) VALUE 31.
020900     05  FILLER                  PIC 9(2) VALUE 28.
021000     05  FILLER                  PIC 9(2) VALUE 31.
021100     05  FILLER                  PIC 9(2) VALUE 30.
021200     05  FILLER                  PIC 9(2) VALUE 31.
021300     05  FILLER                  PIC 9(2) VALUE 30.
021400     05  FILLER                  PIC 9(2) VALUE 31.
021500     05  FILLER                  PIC 9(2) VALUE 31.
021600     05  FILLER                  PIC 9(2) VALUE 30.
021700     05  FILLER                  PIC 9(2) VALUE 31.
021800     05  FILLER                  PIC 9(2) VALUE 30.
021900     05  FILLER                  PIC 9(2) VALUE 31.
022000 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-VALUES.
022100     05  WS-MONTH-DAYS           PIC 9(2) OCCURS 12 TIMES.
022200*
022300 01  ERR-MSG-BAD-EVENT.
022400     05  FILLER                  PIC X(29)
022500             VALUE 'EVTBATCH - I/O ERROR.  RC = '.
022600     05  ERR-MSG-STATUS          PIC X(2)  VALUE SPACES.
022700     05  FILLER                  PIC X(99) VALUE SPACES.
022800***************************************************************
022900 PROCEDURE DIVISION.
023000***************************************************************
023010***************************************************************
023020*    000-MAIN - JOB-STEP DRIVER.  STAMP THE RUN CLOCK, OPEN
023030*    EVERYTHING, LOAD THE WHOLE EVENT MASTER INTO WS-EVT-TABLE
023040*    BEFORE THE FIRST TRANSACTION IS EVEN READ (SEARCH ALL
023050*    NEEDS THE TABLE BUILT AND STILL SORTED GOING IN), THEN
023060*    RUN THE BATCH ONE EVENT AT A TIME UNTIL EVTTRAN IS OUT,
023070*    REWRITE THE MASTER, DROP THE TOTALS, AND GO HOME.
023080***************************************************************
023100  000-MAIN.
023200      PERFORM 705-GET-CURRENT-TIMESTAMP.
023300      PERFORM 700-OPEN-FILES.
023400      IF NOT WS-ABEND-REQUESTED
023500          PERFORM 710-LOAD-EVENT-MASTER
023600              UNTIL WS-MASTER-EOF
023700          PERFORM 720-READ-EVENT-BATCH
023800          PERFORM 100-PROCESS-ONE-EVENT
023900              UNTIL WS-TRAN-EOF
024000          PERFORM 790-WRITE-EVENT-MASTER
024100          PERFORM 850-WRITE-BATCH-TOTALS
024200      END-IF
024300      PERFORM 795-CLOSE-FILES.
024400      GOBACK.
024500*
024510***************************************************************
024520*    100-PROCESS-ONE-EVENT - ONE PASS PER TRANSACTION RECORD.
024530*    A REJECTED EVENT NEVER SEES THE DEFAULTING OR LOOKUP LOGIC
024540*    BELOW - IT GOES STRAIGHT TO THE REJECTION FILE AND THE
024550*    NEXT RECORD IS PULLED.
024560***************************************************************
024600  100-PROCESS-ONE-EVENT.
024700      PERFORM 200-VALIDATE-EVENT.
024800      IF WS-EVENT-REJECTED
024900          PERFORM 299-REPORT-BAD-EVENT
025000      ELSE
025100          PERFORM 210-APPLY-DEFAULTS
025200          PERFORM 220-LOOKUP-AND-STORE
025300      END-IF.
025400      PERFORM 720-READ-EVENT-BATCH.
025500*
025600***************************************************************
025700*    200-VALIDATE-EVENT - RULES CHECKED IN THE ORDER FIXED BY
025800*    THE 1990 PLANT-AUDIT MEMO.  FIRST FAILING RULE WINS.
025900***************************************************************
026000  200-VALIDATE-EVENT.
026100      MOVE 'N' TO WS-EVENT-REJECTED-SW.
026200      EVALUATE TRUE
026300          WHEN EVT-DURATION-MS NOT NUMERIC
026400            OR EVT-DURATION-MS < 0
026500              SET EVT-REJ-INVALID-DURATION TO TRUE
026600              MOVE 'Y' TO WS-EVENT-REJECTED-SW
026700          WHEN EVT-DURATION-MS > 21600000
026800              SET EVT-REJ-DURATION-TOO-LONG TO TRUE
026900              MOVE 'Y' TO WS-EVENT-REJECTED-SW
027000          WHEN EVT-EVENT-TIME > WS-CUTOFF-TIME
027100              SET EVT-REJ-FUTURE-EVENT-TIME TO TRUE
027200              MOVE 'Y' TO WS-EVENT-REJECTED-SW
027300          WHEN EVT-EVENT-ID = SPACES
027400              SET EVT-REJ-MISSING-EVENT-ID TO TRUE
027500              MOVE 'Y' TO WS-EVENT-REJECTED-SW
027600          WHEN EVT-MACHINE-ID = SPACES
027700              SET EVT-REJ-MISSING-MACHINE-ID TO TRUE
027800              MOVE 'Y' TO WS-EVENT-REJECTED-SW
027900          WHEN EVT-EVENT-TIME = SPACES
028000              SET EVT-REJ-MISSING-EVENT-TIME TO TRUE
028100              MOVE 'Y' TO WS-EVENT-REJECTED-SW
028200          WHEN OTHER
028300              CONTINUE
028400      END-EVALUATE.
028500*
028510***************************************************************
028520*    210-APPLY-DEFAULTS - RUNS ONLY AFTER 200-VALIDATE-EVENT HAS
028530*    ALREADY PASSED THE EVENT, SO A MISSING RECEIVED-TIME IS
028540*    FILLED FROM THE RUN CLOCK STAMPED AT 705-GET-CURRENT-
028550*    TIMESTAMP, AND A NON-NUMERIC DEFECT-COUNT IS TREATED AS A
028560*    PLAIN ZERO RATHER THAN THE INGESTED "UNKNOWN" (-1) VALUE.
028570***************************************************************
028600  210-APPLY-DEFAULTS.
028700      IF EVT-RECEIVED-TIME = SPACES OR LOW-VALUES
028800          MOVE WS-PROCESSING-TIME TO EVT-RECEIVED-TIME
028900      END-IF.
029000      IF EVT-DEFECT-COUNT NOT NUMERIC
029100          MOVE 0 TO EVT-DEFECT-COUNT
029200      END-IF.
029300*
029400***************************************************************
029500*    220-LOOKUP-AND-STORE - BINARY SEARCH THE MASTER TABLE FOR
029600*    THIS EVENT-ID.  NOT FOUND MEANS A NEW EVENT; FOUND MEANS
029700*    APPLY THE DEDUP / UPDATE DECISION IN 750.
029800***************************************************************
029900  220-LOOKUP-AND-STORE.
030000      IF WS-EVT-COUNT = 0
030100          PERFORM 740-INSERT-NEW-EVENT
030200          ADD 1 TO WS-CNT-ACCEPTED
030300      ELSE
030400          SEARCH ALL WS-EVT-ENTRY
030500              AT END
030600                  PERFORM 740-INSERT-NEW-EVENT
030700                  ADD 1 TO WS-CNT-ACCEPTED
030800              WHEN WS-EVT-ID(WS-EVT-IDX) = EVT-EVENT-ID
030900                  PERFORM 750-APPLY-DEDUP-DECISION
031000          END-SEARCH
031100      END-IF.
031200*
031300***************************************************************
031400*    740-INSERT-NEW-EVENT - SHIFT-INSERT THE NEW ROW INTO ITS
031500*    SORTED SLOT SO THE TABLE STAYS SEARCH-ALL READY FOR THE
031600*    REST OF THE RUN.  SAME SHIFT TECHNIQUE AS THE OLD ADSORT1
031700*    IN-MEMORY SORT ROUTINE, APPLIED TO A WHOLE TABLE ROW.
031800***************************************************************
031900  740-INSERT-NEW-EVENT.
032000      IF WS-EVT-COUNT NOT < WS-MAX-EVT-TABLE
032100          DISPLAY 'EVTBATCH - EVENT MASTER TABLE FULL - ABENDING'
032200          MOVE 16 TO RETURN-CODE
032300          MOVE 'Y' TO WS-ABEND-SW
032400          MOVE 'Y' TO WS-TRAN-EOF-SW
032500      ELSE
032600          ADD 1 TO WS-EVT-COUNT
032700          MOVE WS-EVT-COUNT TO WS-INS-TO
032800          PERFORM 741-SHIFT-ONE-SLOT THRU 741-EXIT
032900              UNTIL WS-INS-TO <= 1
033000                 OR WS-EVT-ID(WS-INS-TO - 1) <= EVT-EVENT-ID
033100          MOVE EVT-EVENT-ID    TO WS-EVT-ID(WS-INS-TO)
033200          MOVE EVT-EVENT-TIME  TO WS-EVT-EVENT-TIME(WS-INS-TO)
033300          MOVE EVT-RECEIVED-TIME
033400                         TO WS-EVT-RECEIVED-TIME(WS-INS-TO)
033500          MOVE EVT-MACHINE-ID  TO WS-EVT-MACHINE-ID(WS-INS-TO)
033600          MOVE EVT-DURATION-MS
033700                           TO WS-EVT-DURATION-MS(WS-INS-TO)
033800          MOVE EVT-DEFECT-COUNT
033900                          TO WS-EVT-DEFECT-COUNT(WS-INS-TO)
034000          MOVE EVT-LINE-ID     TO WS-EVT-LINE-ID(WS-INS-TO)
034100          MOVE EVT-FACTORY-ID  TO WS-EVT-FACTORY-ID(WS-INS-TO)
034200      END-IF.
034300*
034310***************************************************************
034320*    741-SHIFT-ONE-SLOT - MOVES ONE WHOLE WS-EVT-ENTRY ROW UP
034330*    ONE SLOT (GROUP MOVE, ALL SUBORDINATE FIELDS AT ONCE) AND
034340*    BACKS WS-INS-TO OFF BY ONE SO 740'S PERFORM ... UNTIL
034350*    RE-TESTS THE NEW WS-INS-TO SLOT ON ITS NEXT PASS.
034360***************************************************************
034400  741-SHIFT-ONE-SLOT.
034500      MOVE WS-EVT-ENTRY(WS-INS-TO - 1) TO WS-EVT-ENTRY(WS-INS-TO).
034600      SUBTRACT 1 FROM WS-INS-TO.
034700  741-EXIT.
034800      EXIT.
034900*
035000***************************************************************
035100*    750-APPLY-DEDUP-DECISION - PAYLOAD COMPARE EXCLUDES
035200*    RECEIVED-TIME PER THE 01/09/91 CORRECTION ABOVE.
035300***************************************************************
035400  750-APPLY-DEDUP-DECISION.
035410*    THE SIX-FIELD PAYLOAD COMPARE BELOW DELIBERATELY LEAVES OUT
035420*    EVT-RECEIVED-TIME - TWO EVENTS CAN ARRIVE SECONDS APART
035430*    CARRYING IDENTICAL SHOP-FLOOR DATA, AND THAT IS A DUPLICATE
035440*    RESUBMISSION, NOT AN UPDATE.
035500      IF EVT-EVENT-TIME    = WS-EVT-EVENT-TIME(WS-EVT-IDX)
035600         AND EVT-MACHINE-ID  = WS-EVT-MACHINE-ID(WS-EVT-IDX)
035700         AND EVT-DURATION-MS = WS-EVT-DURATION-MS(WS-EVT-IDX)
035800         AND EVT-DEFECT-COUNT = WS-EVT-DEFECT-COUNT(WS-EVT-IDX)
035900         AND EVT-LINE-ID     = WS-EVT-LINE-ID(WS-EVT-IDX)
036000         AND EVT-FACTORY-ID  = WS-EVT-FACTORY-ID(WS-EVT-IDX)
036100          ADD 1 TO WS-CNT-DEDUPED
036200      ELSE
036210*        PAYLOADS DIFFER - THE NEWER RECEIVED-TIME WINS AND
036220*        OVERLAYS THE MASTER ROW; AN OLDER, LATE-ARRIVING
036230*        RESUBMISSION IS SIMPLY DROPPED AS A DEDUPE.
036300          IF EVT-RECEIVED-TIME > WS-EVT-RECEIVED-TIME(WS-EVT-IDX)
036400              MOVE EVT-EVENT-TIME
036500                           TO WS-EVT-EVENT-TIME(WS-EVT-IDX)
036600              MOVE EVT-RECEIVED-TIME
036700                        TO WS-EVT-RECEIVED-TIME(WS-EVT-IDX)
036800              MOVE EVT-MACHINE-ID
036900                           TO WS-EVT-MACHINE-ID(WS-EVT-IDX)
037000              MOVE EVT-DURATION-MS
037100                          TO WS-EVT-DURATION-MS(WS-EVT-IDX)
037200              MOVE EVT-DEFECT-COUNT
037300                         TO WS-EVT-DEFECT-COUNT(WS-EVT-IDX)
037400              MOVE EVT-LINE-ID
037500                           TO WS-EVT-LINE-ID(WS-EVT-IDX)
037600              MOVE EVT-FACTORY-ID
037700                           TO WS-EVT-FACTORY-ID(WS-EVT-IDX)
037800              ADD 1 TO WS-CNT-UPDATED
037900          ELSE
038000              ADD 1 TO WS-CNT-DEDUPED
038100          END-IF
038200      END-IF.
038300*
038310***************************************************************
038320*    299-REPORT-BAD-EVENT - ONE REJECTION LINE PER FAILED EVENT,
038330*    WRITTEN TO EVTRESP AS IT IS REJECTED RATHER THAN HELD IN A
038340*    TABLE FOR END OF RUN - THE REJECT REASON WAS ALREADY SET
038350*    INTO EVT-REJ-REASON-SW (88-LEVELS) BACK IN 200-VALIDATE-
038360*    EVENT BEFORE THIS PARAGRAPH WAS EVER PERFORMED.
038370***************************************************************
038400  299-REPORT-BAD-EVENT.
038500      ADD 1 TO WS-CNT-REJECTED.
038600      MOVE EVT-EVENT-ID TO EVT-REJ-EVENT-ID.
038700      WRITE EVT-REJECTION-LINE.
038800      IF WS-EVTRESP-STATUS NOT = '00'
038900          MOVE WS-EVTRESP-STATUS TO ERR-MSG-STATUS
039000          DISPLAY 'EVTBATCH - WRITE ERROR ON EVTRESP. '
039100                  ERR-MSG-STATUS
039200      END-IF.
039300*
039310***************************************************************
039320*    700-OPEN-FILES - OPENS ALL FOUR FILES UP FRONT (BOTH THE
039330*    MASTER AND THE BATCH TRANSACTION FILE ARE NEEDED BEFORE THE
039340*    FIRST RECORD OF EITHER IS READ).  STATUS '05' IS TOLERATED
039350*    ON THE TWO OPTIONAL INPUT FILES - AN EMPTY MASTER OR AN
039360*    EMPTY BATCH IS A VALID (IF UNUSUAL) FIRST RUN, NOT AN ERROR.
039370*    ANY OTHER NON-ZERO STATUS SETS WS-ABEND-SW AND RETURN-CODE
039380*    16, BUT DOES NOT GOBACK ITSELF - 000-MAIN'S ABEND CHECK
039390*    AFTER THIS PERFORM IS WHAT ACTUALLY STOPS THE RUN.
039395***************************************************************
039700  700-OPEN-FILES.
039800      OPEN INPUT  EVENT-MASTER-IN
039900                  EVENT-BATCH-IN
040000           OUTPUT EVENT-MASTER-OUT
040100                  BATCH-RESPONSE-OUT.
040200      IF WS-EVTMSTI-STATUS NOT = '00' AND NOT = '05'
040300          DISPLAY 'EVTBATCH - ERROR OPENING EVTMSTI. RC: '
040400                  WS-EVTMSTI-STATUS
040500          MOVE 16 TO RETURN-CODE
040600          MOVE 'Y' TO WS-ABEND-SW
040700      END-IF.
040800      IF WS-EVTMSTO-STATUS NOT = '00'
040900          DISPLAY 'EVTBATCH - ERROR OPENING EVTMSTO. RC: '
041000                  WS-EVTMSTO-STATUS
041100          MOVE 16 TO RETURN-CODE
041200          MOVE 'Y' TO WS-ABEND-SW
041300      END-IF.
041400      IF WS-EVTTRAN-STATUS NOT = '00' AND NOT = '05'
041500          DISPLAY 'EVTBATCH - ERROR OPENING EVTTRAN. RC: '
041600                  WS-EVTTRAN-STATUS
041700          MOVE 16 TO RETURN-CODE
041800          MOVE 'Y' TO WS-ABEND-SW
041900      END-IF.
042000      IF WS-EVTRESP-STATUS NOT = '00'
042100          DISPLAY 'EVTBATCH - ERROR OPENING EVTRESP. RC: '
042200                  WS-EVTRESP-STATUS
042300          MOVE 16 TO RETURN-CODE
042400          MOVE 'Y' TO WS-ABEND-SW
042500      END-IF.
042600      IF WS-ABEND-REQUESTED
042700          MOVE 'Y' TO WS-MASTER-EOF-SW
042800          MOVE 'Y' TO WS-TRAN-EOF-SW
042900      END-IF.
043000*
043010***************************************************************
043020*    710-LOAD-EVENT-MASTER - ONE MASTER ROW PER CALL, APPENDED
043030*    TO THE END OF WS-EVT-TABLE.  THE MASTER FILE COMES IN
043040*    ALREADY IN ASCENDING EVT-EVENT-ID ORDER (IT WAS WRITTEN
043050*    THAT WAY BY THE PRIOR RUN'S 790-WRITE-EVENT-MASTER), SO NO
043060*    SORTING IS NEEDED HERE - THE TABLE IS SEARCH-ALL READY THE
043070*    MOMENT THE LAST MASTER ROW IS LOADED.
043080***************************************************************
043100  710-LOAD-EVENT-MASTER.
043200      READ EVENT-MASTER-IN INTO EVT-RECORD
043300          AT END MOVE 'Y' TO WS-MASTER-EOF-SW
043400      END-READ.
043500      IF NOT WS-MASTER-EOF
043600          EVALUATE WS-EVTMSTI-STATUS
043700              WHEN '00'
043800                  IF WS-EVT-COUNT NOT < WS-MAX-EVT-TABLE
043900                      DISPLAY 'EVTBATCH - EVENT MASTER TOO LARGE '
044000                              'FOR WORKING TABLE - ABENDING'
044100                      MOVE 16 TO RETURN-CODE
044200                      MOVE 'Y' TO WS-ABEND-SW
044300                      MOVE 'Y' TO WS-MASTER-EOF-SW
044400                  ELSE
044500                      ADD 1 TO WS-EVT-COUNT
044600                      MOVE EVT-EVENT-ID
044700                                     TO WS-EVT-ID(WS-EVT-COUNT)
044800                      MOVE EVT-EVENT-TIME
044900                               TO WS-EVT-EVENT-TIME(WS-EVT-COUNT)
045000                      MOVE EVT-RECEIVED-TIME
045100                            TO WS-EVT-RECEIVED-TIME(WS-EVT-COUNT)
045200                      MOVE EVT-MACHINE-ID
045300                               TO WS-EVT-MACHINE-ID(WS-EVT-COUNT)
045400                      MOVE EVT-DURATION-MS
045500                              TO WS-EVT-DURATION-MS(WS-EVT-COUNT)
045600                      MOVE EVT-DEFECT-COUNT
045700                             TO WS-EVT-DEFECT-COUNT(WS-EVT-COUNT)
045800                      MOVE EVT-LINE-ID
045900                                  TO WS-EVT-LINE-ID(WS-EVT-COUNT)
046000                      MOVE EVT-FACTORY-ID
046100                               TO WS-EVT-FACTORY-ID(WS-EVT-COUNT)
046200                  END-IF
046300              WHEN '10'
046400                  MOVE 'Y' TO WS-MASTER-EOF-SW
046500              WHEN OTHER
046600                  DISPLAY 'EVTBATCH - I/O ERROR ON EVTMSTI. RC: '
046700                          WS-EVTMSTI-STATUS
046800                  MOVE 16 TO RETURN-CODE
046900                  MOVE 'Y' TO WS-ABEND-SW
047000                  MOVE 'Y' TO WS-MASTER-EOF-SW
047100          END-EVALUATE
047200      END-IF.
047300*
047310***************************************************************
047320*    720-READ-EVENT-BATCH - ONE TRANSACTION EVENT PER CALL.
047330*    STATUS '10' AT END-OF-FILE IS THE NORMAL, EXPECTED WAY THIS
047340*    LOOP ENDS - IT IS NOT LOGGED AS AN ERROR.
047350***************************************************************
047400  720-READ-EVENT-BATCH.
047500      READ EVENT-BATCH-IN INTO EVT-RECORD
047600          AT END MOVE 'Y' TO WS-TRAN-EOF-SW
047700      END-READ.
047800      IF NOT WS-TRAN-EOF
047900          EVALUATE WS-EVTTRAN-STATUS
048000              WHEN '00'
048100                  CONTINUE
048200              WHEN '10'
048300                  MOVE 'Y' TO WS-TRAN-EOF-SW
048400              WHEN OTHER
048500                  DISPLAY 'EVTBATCH - I/O ERROR ON EVTTRAN. RC: '
048600                          WS-EVTTRAN-STATUS
048700                  MOVE 16 TO RETURN-CODE
048800                  MOVE 'Y' TO WS-ABEND-SW
048900                  MOVE 'Y' TO WS-TRAN-EOF-SW
049000          END-EVALUATE
049100      END-IF.
049200*
049210***************************************************************
049220*    790-WRITE-EVENT-MASTER - REWRITES THE WHOLE WS-EVT-TABLE
049230*    BACK OUT TO EVTMSTO IN ONE PASS, END OF RUN, AFTER EVERY
049240*    TRANSACTION HAS BEEN PROCESSED - THE TABLE IS THE ONLY COPY
049250*    OF TRUTH DURING THE RUN, THE MASTER FILE ITSELF IS NOT
049260*    TOUCHED AGAIN UNTIL THIS PARAGRAPH FIRES.
049270***************************************************************
049300  790-WRITE-EVENT-MASTER.
049400      MOVE 1 TO WS-WRITE-SUB.
049500      PERFORM 791-WRITE-ONE-MASTER-ROW THRU 791-EXIT
049600          UNTIL WS-WRITE-SUB > WS-EVT-COUNT.
049700*
049710*    791-WRITE-ONE-MASTER-ROW - ONE TABLE ROW OUT PER CALL, IN
049720*    WHATEVER ORDER THE TABLE HOLDS IT (ASCENDING EVT-EVENT-ID,
049730*    SINCE 740/741 KEEP IT THAT WAY ON INSERT).
049800  791-WRITE-ONE-MASTER-ROW.
049900      MOVE WS-EVT-ID(WS-WRITE-SUB)      TO EVT-EVENT-ID.
050000      MOVE WS-EVT-EVENT-TIME(WS-WRITE-SUB) TO EVT-EVENT-TIME.
050100      MOVE WS-EVT-RECEIVED-TIME(WS-WRITE-SUB)
050200                                       TO EVT-RECEIVED-TIME.
050300      MOVE WS-EVT-MACHINE-ID(WS-WRITE-SUB)  TO EVT-MACHINE-ID.
050400      MOVE WS-EVT-DURATION-MS(WS-WRITE-SUB) TO EVT-DURATION-MS.
050500      MOVE WS-EVT-DEFECT-COUNT(WS-WRITE-SUB)
050600                                       TO EVT-DEFECT-COUNT.
050700      MOVE WS-EVT-LINE-ID(WS-WRITE-SUB)     TO EVT-LINE-ID.
050800      MOVE WS-EVT-FACTORY-ID(WS-WRITE-SUB)  TO EVT-FACTORY-ID.
050900      WRITE EVT-MASTER-OUT-REC FROM EVT-RECORD.
051000      IF WS-EVTMSTO-STATUS NOT = '00'
051100          DISPLAY 'EVTBATCH - WRITE ERROR ON EVTMSTO. RC: '
051200                  WS-EVTMSTO-STATUS
051300          MOVE 16 TO RETURN-CODE
051400      END-IF.
051500      ADD 1 TO WS-WRITE-SUB.
051600  791-EXIT.
051700      EXIT.
051800*
051810***************************************************************
051820*    795-CLOSE-FILES - ONE CLOSE STATEMENT FOR ALL FOUR FILES.
051830*    NO STATUS CHECK HERE - BY THE TIME THIS PARAGRAPH RUNS THE
051840*    BATCH IS ALREADY DONE, SO A CLOSE FAILURE HAS NO REMAINING
051850*    WORK LEFT TO PROTECT.
051860***************************************************************
051900  795-CLOSE-FILES.
052000      CLOSE EVENT-MASTER-IN
052100            EVENT-MASTER-OUT
052200            EVENT-BATCH-IN
052300            BATCH-RESPONSE-OUT.
052400*
052410***************************************************************
052420*    850-WRITE-BATCH-TOTALS - ONE RESPONSE RECORD PER RUN, THE
052430*    FOUR JOB-STEP COUNTERS ACCUMULATED IN WS-CNT-ACCEPTED /
052440*    -DEDUPED / -UPDATED / -REJECTED ACROSS THE WHOLE TRANSACTION
052450*    PASS.  WRITTEN AFTER 795-CLOSE-FILES SINCE EVTRESP STAYS
052460*    OPEN FOR THE PER-REJECT DETAIL LINES UNTIL THIS POINT.
052470***************************************************************
052500  850-WRITE-BATCH-TOTALS.
052600      MOVE WS-CNT-ACCEPTED TO EVT-RESP-ACCEPTED.
052700      MOVE WS-CNT-DEDUPED  TO EVT-RESP-DEDUPED.
052800      MOVE WS-CNT-UPDATED  TO EVT-RESP-UPDATED.
052900      MOVE WS-CNT-REJECTED TO EVT-RESP-REJECTED.
053000      WRITE EVT-BATCH-RESPONSE.
053100*
053200***************************************************************
053300*    705 - 715  -  RUN CLOCK AND FUTURE-EVENT-TIME CUTOFF
053310*    705 STAMPS WS-PROCESSING-TIME FROM THE SYSTEM CLOCK (USED
053320*    BY 210-APPLY-DEFAULTS AND BY 200-VALIDATE-EVENT'S FUTURE-
053330*    EVENT-TIME CHECK), THEN CALLS 715 TO BUMP THE SAME CLOCK
053340*    FORWARD 15 MINUTES FOR WS-CUTOFF-TIME - THE FURTHEST AN
053350*    INCOMING EVT-EVENT-TIME MAY SIT AHEAD OF "NOW" AND STILL BE
053360*    ACCEPTED (CLOCK SKEW ALLOWANCE ACROSS FACTORY MACHINES).
053400***************************************************************
053500  705-GET-CURRENT-TIMESTAMP.
053600      ACCEPT WS-CURR-DATE FROM DATE.
053700      ACCEPT WS-CURR-TIME FROM TIME.
053800      PERFORM 706-EXPAND-CURRENT-YEAR.
053900      MOVE WS-CURR-MM TO WS-TS-MM.
054000      MOVE WS-CURR-DD TO WS-TS-DD.
054100      MOVE WS-CURR-HH TO WS-TS-HH.
054200      MOVE WS-CURR-MN TO WS-TS-MN.
054300      MOVE WS-CURR-SS TO WS-TS-SS.
054400      COMPUTE WS-TS-MMM = WS-CURR-HS * 10.
054500      STRING WS-TS-YYYY DELIMITED BY SIZE
054600             '-'         DELIMITED BY SIZE
054700             WS-TS-MM    DELIMITED BY SIZE
054800             '-'         DELIMITED BY SIZE
054900             WS-TS-DD    DELIMITED BY SIZE
055000             'T'         DELIMITED BY SIZE
055100             WS-TS-HH    DELIMITED BY SIZE
055200             ':'         DELIMITED BY SIZE
055300             WS-TS-MN    DELIMITED BY SIZE
055400             ':'         DELIMITED BY SIZE
055500             WS-TS-SS    DELIMITED BY SIZE
055600             '.'         DELIMITED BY SIZE
055700             WS-TS-MMM   DELIMITED BY SIZE
055800             'Z'         DELIMITED BY SIZE
055900             INTO WS-PROCESSING-TIME.
056000      PERFORM 715-ADD-15-MINUTES.
056100      STRING WS-TS-YYYY DELIMITED BY SIZE
056200             '-'         DELIMITED BY SIZE
056300             WS-TS-MM    DELIMITED BY SIZE
056400             '-'         DELIMITED BY SIZE
056500             WS-TS-DD    DELIMITED BY SIZE
056600             'T'         DELIMITED BY SIZE
056700             WS-TS-HH    DELIMITED BY SIZE
056800             ':'         DELIMITED BY SIZE
056900             WS-TS-MN    DELIMITED BY SIZE
057000             ':'         DELIMITED BY SIZE
057100             WS-TS-SS    DELIMITED BY SIZE
057200             '.'         DELIMITED BY SIZE
057300             WS-TS-MMM   DELIMITED BY SIZE
057400             'Z'         DELIMITED BY SIZE
057500             INTO WS-CUTOFF-TIME.
057600*
057610***************************************************************
057620*    706-EXPAND-CURRENT-YEAR - ACCEPT ... FROM DATE ONLY GIVES
057630*    BACK A 2-DIGIT YEAR (WS-CURR-YY), SO THIS WINDOWS IT TO A
057640*    FULL 4-DIGIT WS-TS-YYYY THE SAME 50/50 SLIDING-WINDOW WAY
057650*    THE Y2K REMEDIATION FIXED THE OLD 2-DIGIT DATE FIELDS
057660*    SHOPWIDE - 00-49 READS AS 2000-2049, 50-99 AS 1950-1999.
057670***************************************************************
057700  706-EXPAND-CURRENT-YEAR.
057800      IF WS-CURR-YY < 50
057900          COMPUTE WS-TS-YYYY = 2000 + WS-CURR-YY
058000      ELSE
058100          COMPUTE WS-TS-YYYY = 1900 + WS-CURR-YY
058200      END-IF.
058300*
058400***************************************************************
058500*    715-ADD-15-MINUTES - HOME-GROWN CLOCK MATH.  WS-TS-* IS
058600*    ALREADY HOLDING THE CURRENT RUN CLOCK WHEN THIS IS CALLED,
058700*    SO IT IS BUMPED IN PLACE TO BECOME THE CUTOFF.
058800***************************************************************
058900  715-ADD-15-MINUTES.
059000      ADD 15 TO WS-TS-MN.
059100      IF WS-TS-MN > 59
059200          SUBTRACT 60 FROM WS-TS-MN
059300          ADD 1 TO WS-TS-HH
059400      END-IF.
059500      IF WS-TS-HH > 23
059600          SUBTRACT 24 FROM WS-TS-HH
059700          ADD 1 TO WS-TS-DD
059800      END-IF.
059900      MOVE WS-MONTH-DAYS(WS-TS-MM) TO WS-DAYS-IN-MONTH.
060000      IF WS-TS-MM = 2
060100          DIVIDE WS-TS-YYYY BY 4   GIVING WS-DIVIDE-QUOT
060200                                   REMAINDER WS-REM-4
060300          DIVIDE WS-TS-YYYY BY 100 GIVING WS-DIVIDE-QUOT
060400                                   REMAINDER WS-REM-100
060500          DIVIDE WS-TS-YYYY BY 400 GIVING WS-DIVIDE-QUOT
060600                                   REMAINDER WS-REM-400
060700          IF (WS-REM-4 = 0 AND WS-REM-100 NOT = 0)
060800                  OR WS-REM-400 = 0
060900              ADD 1 TO WS-DAYS-IN-MONTH
061000          END-IF
061100      END-IF.
061200      IF WS-TS-DD > WS-DAYS-IN-MONTH
061300          MOVE 1 TO WS-TS-DD
061400          ADD 1 TO WS-TS-MM
061500          IF WS-TS-MM > 12
061600              MOVE 1 TO WS-TS-MM
061700              ADD 1 TO WS-TS-YYYY
061800          END-IF
061900      END-IF.
