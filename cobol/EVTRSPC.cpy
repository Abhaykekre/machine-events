000100***************************************************************
000200* EVTRSPC  --  BATCH RESPONSE / REJECTION DETAIL RECORDS
000300***************************************************************
000400*  EVT-BATCH-RESPONSE CARRIES THE FOUR RUN CONTROL TOTALS FOR
000500*  ONE EXECUTION OF EVTBATCH.  EVT-REJECTION-LINE IS WRITTEN
000600*  ONCE PER REJECTED EVENT, IMMEDIATELY FOLLOWING THE TOTALS,
000700*  SO THE COMBINED EVTRESP FILE READS AS A CONTROL-TOTALS BLOCK
000800*  FOLLOWED BY ITS DETAIL LINES.
000900***************************************************************
001000 01  EVT-BATCH-RESPONSE.
001010*    THE FOUR COUNTERS ALWAYS SUM TO THE NUMBER OF TRANSACTIONS
001020*    READ OFF EVTTRAN THIS RUN - SEE EVTBATCH WS-BATCH-COUNTERS.
001100     05  EVT-RESP-ACCEPTED         PIC 9(9).
001200     05  EVT-RESP-DEDUPED          PIC 9(9).
001300     05  EVT-RESP-UPDATED          PIC 9(9).
001400     05  EVT-RESP-REJECTED         PIC 9(9).
001500     05  FILLER                    PIC X(20).
001600*
001700 01  EVT-REJECTION-LINE.
001710*    ONE OF THESE PER REJECTED TRANSACTION, WRITTEN BY EVTBATCH
001720*    299-REPORT-BAD-EVENT AS THE REJECT OCCURS - NOT HELD IN A
001730*    TABLE FOR END OF RUN.
001800     05  EVT-REJ-EVENT-ID          PIC X(100).
001900     05  EVT-REJ-REASON            PIC X(20).
001910*        THE SIX 88-LEVELS BELOW MATCH, ONE FOR ONE, THE SIX
001920*        VALIDATION RULES IN EVTBATCH 200-VALIDATE-EVENT, IN THE
001930*        SAME ORDER THAT EVALUATE CHECKS THEM - FIRST FAILING
001940*        RULE WINS AND SETS EXACTLY ONE OF THESE.
002000         88  EVT-REJ-INVALID-DURATION
002100             VALUE 'INVALID_DURATION'.
002200         88  EVT-REJ-DURATION-TOO-LONG
002300             VALUE 'DURATION_TOO_LONG'.
002400         88  EVT-REJ-FUTURE-EVENT-TIME
002500             VALUE 'FUTURE_EVENT_TIME'.
002600         88  EVT-REJ-MISSING-EVENT-ID
002700             VALUE 'MISSING_EVENT_ID'.
002800         88  EVT-REJ-MISSING-MACHINE-ID
002900             VALUE 'MISSING_MACHINE_ID'.
003000         88  EVT-REJ-MISSING-EVENT-TIME
003100             VALUE 'MISSING_EVENT_TIME'.
003200     05  FILLER                    PIC X(10).
