000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN FOUNDRY CO.
000300* ALL RIGHTS RESERVED
000400***************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. EVTMSTAT.
000700 AUTHOR. M D COLLINS.
000800 INSTALLATION. MERIDIAN FOUNDRY CO - DATA PROCESSING DIV.
000900 DATE-WRITTEN. 06/02/92.
001000 DATE-COMPILED.
001100 SECURITY. NON-CONFIDENTIAL.
001200***************************************************************
001300* EVTMSTAT ANSWERS ONE QUESTION FOR THE PLANT FLOOR SUPERVISOR:
001400* HOW DID ONE MACHINE PERFORM OVER A GIVEN WINDOW OF TIME.
001500*
001600* THE MACHINE-ID AND THE WINDOW (START INCLUSIVE, END EXCLUSIVE)
001700* ARE READ OFF A CONTROL CARD AT THE FRONT OF THE JOB STREAM.
001800* THE EVENT MASTER (EVTMSTI) IS THEN READ START TO FINISH, ONE
001900* PASS, PICKING UP EVERY EVENT FOR THAT MACHINE WHOSE EVENT-TIME
002000* FALLS IN THE WINDOW, AND TOTALING EVENTS AND DEFECTS AS IT
002100* GOES.  A SINGLE RESPONSE RECORD IS WRITTEN TO EVTMSTO GIVING
002200* THE COUNTS, THE AVERAGE DEFECT RATE, AND A HEALTHY/WARNING
002300* CALL FOR THE SHIFT SUPERVISOR TO ACT ON.
002400*
002500* EVENT-TIME AND THE WINDOW BOUNDS ARE ALL IN THE SAME FIXED
002600* YYYY-MM-DDTHH:MM:SS.MMMZ FORM, SO WINDOW MEMBERSHIP IS TESTED
002700* WITH A PLAIN ALPHANUMERIC COMPARE - NO DATE MATH NEEDED THERE.
002800* THE WINDOW-HOURS FIGURE USED IN THE RATE, HOWEVER, IS A TRUE
002900* ELAPSED-TIME CALCULATION - SEE 700-COMPUTE-WINDOW-HOURS.
003000***************************************************************
003100*                    C H A N G E   L O G
003200***************************************************************
003300* 06/02/92  MDC  0068  ORIGINAL PROGRAM FOR PLANT 2 SUPERVISORS
003400* 01/14/93  MDC  0072  DEFECT-COUNT OF -1 ("UNKNOWN") NOW LEFT
003500*                      OUT OF THE DEFECT TOTAL, EVENT STILL
003600*                      COUNTED IN EVENTS-COUNT
003700* 08/09/94  TJO  0079  AVG-DEFECT-RATE NOW ROUNDED TO 2 DECIMALS
003800*                      PER THE PLANT MANAGERS' REPORTING MEMO
003900* 05/11/96  PDW  0093  WARNING THRESHOLD DROPPED FROM 8.00 TO
004000*                      5.00 DEFECTS PER HOUR PER QC STANDARD REV C
004100* 04/22/98  PDW  0103  Y2K REMEDIATION - CENTURY WINDOW ADDED TO
004200*                      THE ELAPSED-HOURS DATE MATH BELOW
004300* 11/05/99  PDW  0104  Y2K REMEDIATION - VERIFIED WINDOW-HOURS
004400*                      ACROSS A 12/31-01/01 BOUNDARY
004500* 06/18/01  KLS  0119  ZERO-EVENT WINDOW NO LONGER ABENDS - RATE
004600*                      FORCED TO ZERO, STATUS FORCED TO HEALTHY
004650* 01/10/06  RDM  0155  QC STANDARD REV D - WARNING THRESHOLD
004660*                      CORRECTED TO 2.00 DEFECTS/HR (WAS RUNNING
004670*                      AT THE OLD REV C FIGURE OF 5.00), AND THE
004680*                      TEST NOW CALLS A RATE SITTING RIGHT ON THE
004690*                      THRESHOLD A WARNING RATHER THAN HEALTHY
004710* 03/14/08  KLS  0171  750-COMPUTE-AVG-RATE NO LONGER DIVIDES BY
004720*                      THE ROUNDED WS-WINDOW-HOURS FIGURE - A
004730*                      SHORT WINDOW WAS COMING OUT LOW BY SEVERAL
004740*                      HUNDREDTHS BECAUSE THE HOURS HAD ALREADY
004750*                      BEEN ROUNDED TO 2 DECIMALS BEFORE THE
004760*                      DIVIDE.  RATE IS NOW COMPUTED STRAIGHT OFF
004770*                      WS-ELAPSED-TOTAL-SECS AND ROUNDED ONLY ONCE
004780*                      ITSELF, PER THE PLANT AUDIT'S SPEC MEMO
004790*                      (ONE ROUNDING STEP, NOT TWO)
004795***************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT EVENT-MASTER-IN  ASSIGN TO EVTMSTI
005700         ORGANIZATION IS SEQUENTIAL
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS WS-EVTMSTI-STATUS.
006000     SELECT MACHINE-STATS-OUT ASSIGN TO EVTMSTO
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS WS-EVTMSTO-STATUS.
006400***************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006710***************************************************************
006720*    EVTMSTI - THE PLANT-WIDE EVENT MASTER, WRITTEN BY EVTBATCH,
006730*    READ HERE START TO FINISH FOR EVERY RUN OF THIS PROGRAM.
006740*    NO INDEX, NO KEYED ACCESS - A MACHINE'S EVENTS ARE PICKED
006750*    OUT ONE PASS AT A TIME BY 100-SELECT-EVENTS.
006760***************************************************************
006800 FD  EVENT-MASTER-IN
006900     RECORDING MODE IS F
007000     BLOCK CONTAINS 0 RECORDS
007100     LABEL RECORDS ARE STANDARD.
007200 01  EVT-MASTER-IN-REC           PIC X(357).
007300*
007400 FD  MACHINE-STATS-OUT
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS
007700     LABEL RECORDS ARE STANDARD.
007800     COPY EVTMSRC.
007900***************************************************************
008000 WORKING-STORAGE SECTION.
008100***************************************************************
008200 COPY EVTRECC.
008300*
008400***************************************************************
008500*    CONTROL CARD - MACHINE-ID AND WINDOW READ ONCE AT STARTUP
008510*    BY THE ACCEPT IN 000-MAIN.  THIS SHOP READS BATCH
008520*    PARAMETERS OFF SYSIN RATHER THAN A JCL PROCEDURE DIVISION
008530*    USING CLAUSE.
008600***************************************************************
008700 01  WS-PARAM-RECORD.
008800     05  WS-PARM-MACHINE-ID      PIC X(50).
008900     05  WS-PARM-WINDOW-START    PIC X(24).
009000     05  WS-PARM-WINDOW-END      PIC X(24).
009010*        WS-PARM-WINDOW-START/-END SHARE EVT-EVENT-TIME'S 24-
009020*        BYTE TIMESTAMP PICTURE SO 110-WINDOW-TEST CAN COMPARE
009030*        THEM STRAIGHT ACROSS WITHOUT AN INTERMEDIATE MOVE.
009100     05  FILLER                  PIC X(52).
009200*
009300 01  WS-FILE-STATUS-FIELDS.
009400     05  WS-EVTMSTI-STATUS       PIC X(2)  VALUE SPACES.
009500         88  WS-EVTMSTI-OK             VALUE '00'.
009600         88  WS-EVTMSTI-EOF             VALUE '10'.
009700     05  WS-EVTMSTO-STATUS       PIC X(2)  VALUE SPACES.
009800         88  WS-EVTMSTO-OK             VALUE '00'.
009900     05  FILLER                  PIC X(10) VALUE SPACES.
010000 01  WS-FILE-STATUS-FIELDS-X REDEFINES WS-FILE-STATUS-FIELDS
010100                                 PIC X(14).
010200*
010210*    WS-MASTER-EOF-SW DRIVES THE SELECTION LOOP; WS-ABEND-SW IS
010220*    FORCED ON BY A BLOWN OPEN AND SKIPS STRAIGHT PAST THE
010230*    SELECTION/RATE LOGIC TO 795-CLOSE-FILES; WS-IN-WINDOW-SW IS
010240*    PER-EVENT SCRATCH, SET AND CONSUMED IN 100-SELECT-EVENTS.
010300 01  WS-PROGRAM-SWITCHES.
010400     05  WS-MASTER-EOF-SW        PIC X     VALUE 'N'.
010500         88  WS-MASTER-EOF             VALUE 'Y'.
010600     05  WS-ABEND-SW             PIC X     VALUE 'N'.
010700         88  WS-ABEND-REQUESTED        VALUE 'Y'.
010800     05  WS-IN-WINDOW-SW         PIC X     VALUE 'N'.
010900         88  WS-EVENT-IN-WINDOW        VALUE 'Y'.
011000     05  FILLER                  PIC X(10) VALUE SPACES.
011100*
011110*    WS-EVENTS-COUNT/WS-DEFECTS-COUNT ARE THIS RUN'S TOTALS FOR
011120*    THE ONE MACHINE ON THE CONTROL CARD, BUILT UP EVENT BY
011130*    EVENT IN 120-ACCUMULATE-MACHINE-TOTALS AND NEVER RESET
011140*    MID-RUN - THERE IS ONLY EVER ONE MACHINE PER JOB STEP.
011200 01  WS-ACCUMULATORS.
011300     05  WS-EVENTS-COUNT         PIC S9(9) COMP-3 VALUE ZERO.
011400     05  WS-DEFECTS-COUNT        PIC S9(9) COMP-3 VALUE ZERO.
011500     05  FILLER                  PIC X(10) VALUE SPACES.
011600 01  WS-ACCUMULATORS-X REDEFINES WS-ACCUMULATORS
011700                                 PIC X(20).
011800*
011900 01  WS-RATE-WORK.
011910*    WS-WINDOW-HOURS IS KEPT ROUNDED TO 2 DECIMALS FOR DISPLAY /
011920*    TROUBLESHOOTING PURPOSES ONLY - SEE THE 03/14/08 LOG ENTRY
011930*    ABOVE.  750-COMPUTE-AVG-RATE DOES NOT DIVIDE BY THIS FIELD;
011940*    IT DIVIDES DIRECTLY OFF THE UNROUNDED WS-ELAPSED-TOTAL-SECS
011950*    SO A SHORT WINDOW'S ROUNDING ERROR CANNOT COMPOUND INTO THE
011960*    RATE ITSELF.
012000     05  WS-WINDOW-HOURS         PIC S9(7)V99 COMP-3 VALUE ZERO.
012100     05  WS-AVG-DEFECT-RATE      PIC S9(7)V99 COMP-3 VALUE ZERO.
012200     05  WS-WARNING-THRESHOLD    PIC S9(7)V99 COMP-3
012300                                      VALUE 2.00.
012400     05  FILLER                  PIC X(10) VALUE SPACES.
012500*
012600***************************************************************
012700*    700-COMPUTE-WINDOW-HOURS WORK AREA - EACH BOUND OF THE
012800*    WINDOW IS BROKEN OUT INTO A CALENDAR PART AND CONVERTED
012900*    TO A COUNT OF ELAPSED SECONDS SINCE A COMMON BASE YEAR SO
013000*    THE TWO CAN BE SUBTRACTED.
013100***************************************************************
013200 01  WS-DT-WORK.
013300     05  WS-DT-YYYY              PIC 9(4).
013400     05  WS-DT-MM                PIC 9(2).
013500     05  WS-DT-DD                PIC 9(2).
013600     05  WS-DT-HH                PIC 9(2).
013700     05  WS-DT-MN                PIC 9(2).
013800     05  WS-DT-SS                PIC 9(2).
013900     05  FILLER                  PIC X(4)  VALUE SPACES.
014000 01  WS-ELAPSED-SECONDS.
014100     05  WS-START-SECONDS        PIC S9(11) COMP-3 VALUE ZERO.
014200     05  WS-END-SECONDS          PIC S9(11) COMP-3 VALUE ZERO.
014300     05  WS-ELAPSED-TOTAL-SECS   PIC S9(11) COMP-3 VALUE ZERO.
014400     05  FILLER                  PIC X(10) VALUE SPACES.
014410***************************************************************
014420*    710-712 DATE-MATH SCRATCH SUBSCRIPTS AND REMAINDERS - ALL
014430*    77-LEVEL, SHOP STYLE, RATHER THAN GROUPED UNDER A 01 JUST
014440*    TO HAVE SOMEWHERE TO PUT THEM.
014450***************************************************************
014500 77  WS-DAYS-SINCE-BASE          PIC S9(9) COMP.
014510*    RUNNING DAY COUNT SINCE THE 01/01/1970 BASE - BUILT UP BY
014520*    711-ADD-ONE-YEAR AND 712-ADD-ONE-MONTH, THEN TURNED INTO
014530*    SECONDS BACK IN 710-CONVERT-TO-SECONDS.
014600 77  WS-YEAR-INDEX               PIC S9(9) COMP.
014610*    PERFORM VARYING SUBSCRIPT FOR 711-ADD-ONE-YEAR; ALSO USED
014620*    AS A PLAIN WORK FIELD BY 712-ADD-ONE-MONTH WHEN A FEBRUARY
014630*    NEEDS ITS OWN LEAP-YEAR CHECK.
014700 77  WS-MONTH-INDEX              PIC S9(9) COMP.
014800 77  WS-REM-4                    PIC S9(4) COMP.
014900 77  WS-REM-100                  PIC S9(4) COMP.
015000 77  WS-REM-400                  PIC S9(4) COMP.
015010*    WS-REM-4/100/400 HOLD THE THREE DIVIDE-BY REMAINDERS
015020*    713-TEST-LEAP-YEAR CHECKS - ALL THREE ZERO, OR JUST THE
015030*    FIRST, MEANS A LEAP YEAR; SEE THE Y2K LOG ENTRY ABOVE.
015100 77  WS-DIVIDE-QUOT               PIC S9(4) COMP.
015110*    DISCARDED QUOTIENT FROM EACH OF THE THREE DIVIDES - ONLY
015120*    THE REMAINDER MATTERS TO 713-TEST-LEAP-YEAR.
015200 77  WS-LEAP-SW                  PIC X     VALUE 'N'.
015300     88  WS-IS-LEAP-YEAR              VALUE 'Y'.
015400*
015500***************************************************************
015600*    STANDARD MONTH LENGTHS - SAME TABLE AS THE INGESTION
015700*    PROGRAM, REBUILT HERE SO EVTMSTAT STANDS ON ITS OWN.
015800***************************************************************
015900 01  WS-MONTH-DAYS-VALUES.
016000     05  FILLER                  PIC 9(2) VALUE 31.
016100     05  FILLER                  PIC 9(2) VALUE 28.
016200     05  FILLER                  PIC 9(2) VALUE 31.
016300     05  FILLER                  PIC 9(2) VALUE 30.
016400     05  FILLER                  PIC 9(2) VALUE 31.
016500     05  FILLER                  PIC 9(2) VALUE 30.
016600     05  FILLER                  PIC 9(2) VALUE 31.
016700     05  FILLER                  PIC 9(2) VALUE 31.
016800     05  FILLER                  PIC 9(2) VALUE 30.
016900     05  FILLER                  PIC 9(2) VALUE 31.
017000     05  FILLER                  PIC 9(2) VALUE 30.
017100     05  FILLER                  PIC 9(2) VALUE 31.
017200 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-VALUES.
017300     05  WS-MONTH-DAYS           PIC 9(2) OCCURS 12 TIMES.
017400*
017500 01  ERR-MSG-BAD-EVENT.
017600     05  FILLER                  PIC X(29)
017700             VALUE 'EVTMSTAT - I/O ERROR.  RC = '.
017800     05  ERR-MSG-STATUS          PIC X(2)  VALUE SPACES.
017900     05  FILLER                  PIC X(99) VALUE SPACES.
018000***************************************************************
018100 PROCEDURE DIVISION.
018200***************************************************************
018210***************************************************************
018220*    000-MAIN - CONTROL CARD, THEN ONE PASS OF THE EVENT MASTER
018230*    TOTALING THIS MACHINE'S EVENTS AND DEFECTS IN THE WINDOW,
018240*    THEN THE ELAPSED-HOURS/RATE/THRESHOLD MATH, THEN A SINGLE
018250*    RESPONSE RECORD OUT.
018260***************************************************************
018300  000-MAIN.
018400      ACCEPT WS-PARAM-RECORD.
018500      PERFORM 700-OPEN-FILES.
018600      IF NOT WS-ABEND-REQUESTED
018700          PERFORM 720-READ-EVENT-MASTER
018800          PERFORM 100-SELECT-EVENTS
018900              UNTIL WS-MASTER-EOF
019000          PERFORM 700-COMPUTE-WINDOW-HOURS
019100          PERFORM 750-COMPUTE-AVG-RATE
019200          PERFORM 850-WRITE-STATS-RESPONSE
019300      END-IF.
019400      PERFORM 795-CLOSE-FILES.
019500      GOBACK.
019600*
019700***************************************************************
019800*    100-SELECT-EVENTS - MACHINE-ID MATCH PLUS THE WINDOW TEST.
019900*    NEGATIVE OR NON-NUMERIC DEFECT-COUNT ("UNKNOWN") COUNTS
020000*    THE EVENT BUT IS LEFT OUT OF THE DEFECT TOTAL.
020100***************************************************************
020200  100-SELECT-EVENTS.
020300      IF EVT-MACHINE-ID = WS-PARM-MACHINE-ID
020400          PERFORM 110-WINDOW-TEST
020500          IF WS-EVENT-IN-WINDOW
020600              PERFORM 120-ACCUMULATE-MACHINE-TOTALS
020700          END-IF
020800      END-IF.
020900      PERFORM 720-READ-EVENT-MASTER.
021000*
021010***************************************************************
021020*    110-WINDOW-TEST - START-INCLUSIVE, END-EXCLUSIVE.  AN EVENT
021030*    STAMPED EXACTLY ON WS-PARM-WINDOW-END BELONGS TO THE NEXT
021040*    REPORTING WINDOW, NOT THIS ONE.
021050***************************************************************
021100  110-WINDOW-TEST.
021200      MOVE 'N' TO WS-IN-WINDOW-SW.
021300      IF EVT-EVENT-TIME NOT < WS-PARM-WINDOW-START
021400         AND EVT-EVENT-TIME < WS-PARM-WINDOW-END
021500          MOVE 'Y' TO WS-IN-WINDOW-SW
021600      END-IF.
021700*
021710***************************************************************
021720*    120-ACCUMULATE-MACHINE-TOTALS - EVENTS-COUNT TAKES EVERY
021730*    MATCHING EVENT IN THE WINDOW; DEFECTS-COUNT ONLY TAKES A
021740*    DEFECT-COUNT THAT IS NUMERIC AND NOT NEGATIVE, SO A -1
021750*    "UNKNOWN" READING STILL SHOWS UP IN EVENTS-COUNT WITHOUT
021760*    SKEWING THE DEFECT TOTAL.
021770***************************************************************
021800  120-ACCUMULATE-MACHINE-TOTALS.
021900      ADD 1 TO WS-EVENTS-COUNT.
022000      IF EVT-DEFECT-COUNT NUMERIC
022100         AND EVT-DEFECT-COUNT NOT < 0
022200          ADD EVT-DEFECT-COUNT TO WS-DEFECTS-COUNT
022300      END-IF.
022400*
022500***************************************************************
022600*    700-COMPUTE-WINDOW-HOURS - CONVERT BOTH WINDOW BOUNDS TO
022700*    ELAPSED SECONDS SINCE 01/01/1970 AND SUBTRACT.  KEPT AS A
022800*    SEPARATE PARAGRAPH FROM 710/711 SO IT CAN BE CALLED FOR
022900*    EITHER BOUND WITH THE SAME WORK FIELDS.
023000***************************************************************
023100  700-COMPUTE-WINDOW-HOURS.
023200      MOVE WS-PARM-WINDOW-START(1:4)  TO WS-DT-YYYY.
023300      MOVE WS-PARM-WINDOW-START(6:2)  TO WS-DT-MM.
023400      MOVE WS-PARM-WINDOW-START(9:2)  TO WS-DT-DD.
023500      MOVE WS-PARM-WINDOW-START(12:2) TO WS-DT-HH.
023600      MOVE WS-PARM-WINDOW-START(15:2) TO WS-DT-MN.
023700      MOVE WS-PARM-WINDOW-START(18:2) TO WS-DT-SS.
023800      PERFORM 710-CONVERT-TO-SECONDS.
023900      MOVE WS-ELAPSED-TOTAL-SECS TO WS-START-SECONDS.
024000      MOVE WS-PARM-WINDOW-END(1:4)  TO WS-DT-YYYY.
024100      MOVE WS-PARM-WINDOW-END(6:2)  TO WS-DT-MM.
024200      MOVE WS-PARM-WINDOW-END(9:2)  TO WS-DT-DD.
024300      MOVE WS-PARM-WINDOW-END(12:2) TO WS-DT-HH.
024400      MOVE WS-PARM-WINDOW-END(15:2) TO WS-DT-MN.
024500      MOVE WS-PARM-WINDOW-END(18:2) TO WS-DT-SS.
024600      PERFORM 710-CONVERT-TO-SECONDS.
024700      MOVE WS-ELAPSED-TOTAL-SECS TO WS-END-SECONDS.
024800      COMPUTE WS-ELAPSED-TOTAL-SECS =
024900              WS-END-SECONDS - WS-START-SECONDS.
025000      COMPUTE WS-WINDOW-HOURS ROUNDED =
025100              WS-ELAPSED-TOTAL-SECS / 3600.
025200*
025300***************************************************************
025400*    710-CONVERT-TO-SECONDS - DAYS-SINCE-1970 BY SUMMING WHOLE
025500*    YEARS AND WHOLE MONTHS, THEN TURNING THE WHOLE THING INTO
025600*    SECONDS.  DELIBERATELY SIMPLE - THIS PLANT NEVER RUNS A
025700*    WINDOW REPORT ON DATA OLDER THAN A FEW YEARS.
025800***************************************************************
025900  710-CONVERT-TO-SECONDS.
026000      MOVE ZERO TO WS-DAYS-SINCE-BASE.
026100      PERFORM 711-ADD-ONE-YEAR THRU 711-EXIT
026200          VARYING WS-YEAR-INDEX FROM 1970 BY 1
026300              UNTIL WS-YEAR-INDEX NOT < WS-DT-YYYY.
026400      MOVE 1 TO WS-MONTH-INDEX.
026500      PERFORM 712-ADD-ONE-MONTH THRU 712-EXIT
026600          UNTIL WS-MONTH-INDEX NOT < WS-DT-MM.
026700      ADD WS-DT-DD TO WS-DAYS-SINCE-BASE.
026800      SUBTRACT 1 FROM WS-DAYS-SINCE-BASE.
026900      COMPUTE WS-ELAPSED-TOTAL-SECS =
027000              (WS-DAYS-SINCE-BASE * 86400)
027100            + (WS-DT-HH * 3600) + (WS-DT-MN * 60) + WS-DT-SS.
027200*
027300  711-ADD-ONE-YEAR.
027400      PERFORM 713-TEST-LEAP-YEAR.
027500      IF WS-IS-LEAP-YEAR
027600          ADD 366 TO WS-DAYS-SINCE-BASE
027700      ELSE
027800          ADD 365 TO WS-DAYS-SINCE-BASE
027900      END-IF.
028000  711-EXIT.
028100      EXIT.
028200*
028300  712-ADD-ONE-MONTH.
028400      ADD WS-MONTH-DAYS(WS-MONTH-INDEX) TO WS-DAYS-SINCE-BASE.
028500      IF WS-MONTH-INDEX = 2
028600          MOVE WS-DT-YYYY TO WS-YEAR-INDEX
028700          PERFORM 713-TEST-LEAP-YEAR
028800          IF WS-IS-LEAP-YEAR
028900              ADD 1 TO WS-DAYS-SINCE-BASE
029000          END-IF
029100      END-IF.
029200      ADD 1 TO WS-MONTH-INDEX.
029300  712-EXIT.
029400      EXIT.
029500*
029600***************************************************************
029700*    713-TEST-LEAP-YEAR - Y2K REMEDIATION CONFIRMED THIS HOLDS
029800*    ACROSS THE CENTURY BOUNDARY (SEE 11/05/99 LOG ENTRY).
029900***************************************************************
030000  713-TEST-LEAP-YEAR.
030100      MOVE 'N' TO WS-LEAP-SW.
030200      DIVIDE WS-YEAR-INDEX BY 4   GIVING WS-DIVIDE-QUOT
030300                                  REMAINDER WS-REM-4.
030400      DIVIDE WS-YEAR-INDEX BY 100 GIVING WS-DIVIDE-QUOT
030500                                  REMAINDER WS-REM-100.
030600      DIVIDE WS-YEAR-INDEX BY 400 GIVING WS-DIVIDE-QUOT
030700                                  REMAINDER WS-REM-400.
030800      IF (WS-REM-4 = 0 AND WS-REM-100 NOT = 0)
030900              OR WS-REM-400 = 0
031000          MOVE 'Y' TO WS-LEAP-SW
031100      END-IF.
031200*
031300***************************************************************
031400*    750-COMPUTE-AVG-RATE - DEFECTS PER HOUR, ROUNDED TO TWO
031500*    DECIMALS.  A ZERO-EVENT WINDOW IS FORCED HEALTHY AT A
031600*    ZERO RATE RATHER THAN DIVIDING BY ZERO SECONDS.  THE RATE
031610*    IS COMPUTED AS (DEFECTS * 3600) / ELAPSED-SECONDS RATHER
031620*    THAN DEFECTS / WINDOW-HOURS SO THE ONLY ROUNDING IN THE
031630*    WHOLE CALCULATION HAPPENS RIGHT HERE, ON THE FINAL RATE -
031640*    SEE THE 03/14/08 LOG ENTRY.
031700***************************************************************
031800  750-COMPUTE-AVG-RATE.
031900      IF WS-EVENTS-COUNT = 0 OR WS-ELAPSED-TOTAL-SECS = 0
032000          MOVE ZERO TO WS-AVG-DEFECT-RATE
032100      ELSE
032200          COMPUTE WS-AVG-DEFECT-RATE ROUNDED =
032300               WS-DEFECTS-COUNT * 3600 / WS-ELAPSED-TOTAL-SECS
032400      END-IF.
032500*
032510***************************************************************
032520*    850-WRITE-STATS-RESPONSE - ONE ROW, ONE MACHINE, ONE WINDOW.
032530*    THE HEALTHY/WARNING CALL USES "NOT <", NOT A PLAIN ">", SO
032540*    A RATE SITTING RIGHT ON WS-WARNING-THRESHOLD READS AS A
032550*    WARNING RATHER THAN HEALTHY - SEE THE 01/10/06 LOG ENTRY.
032560***************************************************************
032600  850-WRITE-STATS-RESPONSE.
032700      MOVE WS-PARM-MACHINE-ID   TO EVT-MS-MACHINE-ID.
032800      MOVE WS-PARM-WINDOW-START TO EVT-MS-WINDOW-START.
032900      MOVE WS-PARM-WINDOW-END   TO EVT-MS-WINDOW-END.
033000      MOVE WS-EVENTS-COUNT      TO EVT-MS-EVENTS-COUNT.
033100      MOVE WS-DEFECTS-COUNT     TO EVT-MS-DEFECTS-COUNT.
033200      MOVE WS-AVG-DEFECT-RATE   TO EVT-MS-AVG-DEFECT-RATE.
033300      IF WS-AVG-DEFECT-RATE NOT < WS-WARNING-THRESHOLD
033400          SET EVT-MS-IS-WARNING TO TRUE
033500      ELSE
033600          SET EVT-MS-IS-HEALTHY TO TRUE
033700      END-IF.
033800      WRITE EVT-MACHINE-STATS-RESPONSE.
033900      IF WS-EVTMSTO-STATUS NOT = '00'
034000          DISPLAY 'EVTMSTAT - WRITE ERROR ON EVTMSTO. RC: '
034100                  WS-EVTMSTO-STATUS
034200          MOVE 16 TO RETURN-CODE
034300      END-IF.
034400*
034410***************************************************************
034420*    700-OPEN-FILES - EVTMSTI OPENS '05' (FILE NOT FOUND) CLEAN,
034430*    THE SAME AS THE LINE-STATS PROGRAM, SO A MACHINE WITH NO
034440*    MASTER RECORDS AT ALL STILL GETS A ZERO-FILLED RESPONSE
034450*    ROW INSTEAD OF AN ABEND.
034500***************************************************************
034800  700-OPEN-FILES.
034900      OPEN INPUT  EVENT-MASTER-IN
035000           OUTPUT MACHINE-STATS-OUT.
035100      IF WS-EVTMSTI-STATUS NOT = '00' AND NOT = '05'
035200          DISPLAY 'EVTMSTAT - ERROR OPENING EVTMSTI. RC: '
035300                  WS-EVTMSTI-STATUS
035400          MOVE 16 TO RETURN-CODE
035500          MOVE 'Y' TO WS-ABEND-SW
035600      END-IF.
035700      IF WS-EVTMSTO-STATUS NOT = '00'
035800          DISPLAY 'EVTMSTAT - ERROR OPENING EVTMSTO. RC: '
035900                  WS-EVTMSTO-STATUS
036000          MOVE 16 TO RETURN-CODE
036100          MOVE 'Y' TO WS-ABEND-SW
036200      END-IF.
036300      IF WS-ABEND-REQUESTED
036400          MOVE 'Y' TO WS-MASTER-EOF-SW
036500      END-IF.
036600*
036610***************************************************************
036620*    720-READ-EVENT-MASTER - ONE READ PER CALL; STATUS '10' AND
036630*    THE AT END PHRASE ARE HANDLED THE SAME WAY SO NEITHER PATH
036640*    IS MISSED.
036650***************************************************************
036700  720-READ-EVENT-MASTER.
036800      READ EVENT-MASTER-IN INTO EVT-RECORD
036900          AT END MOVE 'Y' TO WS-MASTER-EOF-SW
037000      END-READ.
037100      IF NOT WS-MASTER-EOF
037200          EVALUATE WS-EVTMSTI-STATUS
037300              WHEN '00'
037400                  CONTINUE
037500              WHEN '10'
037600                  MOVE 'Y' TO WS-MASTER-EOF-SW
037700              WHEN OTHER
037800                  MOVE WS-EVTMSTI-STATUS TO ERR-MSG-STATUS
037900                  DISPLAY 'EVTMSTAT - I/O ERROR ON EVTMSTI. '
038000                          ERR-MSG-STATUS
038100                  MOVE 16 TO RETURN-CODE
038200                  MOVE 'Y' TO WS-MASTER-EOF-SW
038300          END-EVALUATE
038400      END-IF.
038500*
038510***************************************************************
038520*    795-CLOSE-FILES - END OF JOB, EITHER WAY THE RUN WENT.
038530***************************************************************
038600  795-CLOSE-FILES.
038700      CLOSE EVENT-MASTER-IN MACHINE-STATS-OUT.
