000100***************************************************************
000200* EVTLNRC  --  TOP DEFECT LINE RESPONSE RECORD
000300***************************************************************
000400*  ONE RECORD PER PRODUCTION LINE, WRITTEN BY EVTLSTAT TO THE
000500*  EVTLOUT FILE IN DESCENDING TOTAL-DEFECTS ORDER, LIMITED TO
000600*  THE REQUESTED NUMBER OF LINES.
000700***************************************************************
000800 01  EVT-TOP-LINE-RESPONSE.
000900     05  EVT-TL-LINE-ID            PIC X(50).
000910*        TOTAL-DEFECTS IS THE SORT KEY EVSRT01 PUTS INTO
000920*        DESCENDING ORDER - SEE EVTLSTAT 800-SORT-LINE-TABLE.
001000     05  EVT-TL-TOTAL-DEFECTS      PIC 9(9).
001100     05  EVT-TL-EVENT-COUNT        PIC 9(9).
001110*        TOTAL-DEFECTS * 100 / EVENT-COUNT FOR THIS LINE ONLY,
001120*        ZERO WHEN THIS LINE'S OWN EVENT-COUNT IS ZERO - SEE
001130*        EVTLSTAT 835-COMPUTE-ONE-PERCENTAGE.
001200     05  EVT-TL-DEFECTS-PERCENT    PIC 9(7)V99.
001300     05  FILLER                    PIC X(20).
