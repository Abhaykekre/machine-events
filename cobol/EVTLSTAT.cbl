000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN FOUNDRY CO.
000300* ALL RIGHTS RESERVED
000400***************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. EVTLSTAT.
000700 AUTHOR. K L SUMMERS.
000800 INSTALLATION. MERIDIAN FOUNDRY CO - DATA PROCESSING DIV.
000900 DATE-WRITTEN. 03/07/03.
001000 DATE-COMPILED.
001100 SECURITY. NON-CONFIDENTIAL.
001200***************************************************************
001300* EVTLSTAT RANKS THE PRODUCTION LINES OF ONE FACTORY BY TOTAL
001400* DEFECTS OVER A GIVEN WINDOW OF TIME, FOR THE PLANT QUALITY
001500* BOARD'S WEEKLY REVIEW.
001600*
001700* THE FACTORY-ID, THE WINDOW, AND THE NUMBER OF LINES WANTED
001800* ARE READ OFF A CONTROL CARD AT THE FRONT OF THE JOB STREAM
001900* (LIMIT DEFAULTS TO 10 IF THE CARD LEAVES IT BLANK).  THE
002000* EVENT MASTER (EVTMSTI) IS READ ONE PASS, EVENTS FOR THE
002100* FACTORY IN THE WINDOW ARE GROUPED BY LINE-ID INTO A SMALL
002200* WORKING-STORAGE TABLE, THE TABLE IS HANDED TO EVSRT01 TO BE
002300* PUT INTO DESCENDING TOTAL-DEFECTS ORDER, AND THE TOP LINES
002400* ARE WRITTEN TO EVTLOUT WITH THEIR OWN DEFECT RATE - DEFECTS
002500* PER 100 EVENTS - FOR THE WINDOW.
002600*
002700* EVENTS WITH A BLANK LINE-ID DO NOT BELONG TO ANY LINE AND
002800* ARE LEFT OUT OF THE GROUPING ENTIRELY.
002900***************************************************************
003000*                    C H A N G E   L O G
003100***************************************************************
003200* 03/07/03  KLS  0126  ORIGINAL PROGRAM FOR THE QUALITY BOARD'S
003300*                      WEEKLY TOP-DEFECT-LINES REVIEW
003400* 09/16/04  KLS  0141  LINE TABLE RAISED FROM 200 TO 500 ROWS
003500*                      FOR THE PLANT 4 EXPANSION
003600* 02/02/06  RDM  0158  DEFECTS-PERCENT NOW FORCED TO ZERO WHEN
003700*                      A LINE HAS NO EVENTS RATHER THAN ABENDING
003750* 04/18/06  RDM  0161  DEFECTS-PERCENT WAS DIVIDING A LINE'S
003760*                      DEFECTS BY THE FACTORY DEFECT TOTAL -
003770*                      CORRECTED TO DIVIDE BY THE LINE'S OWN
003780*                      EVENT-COUNT PER THE BOARD'S REPORTING RULES
003800***************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT EVENT-MASTER-IN  ASSIGN TO EVTMSTI
004800         ORGANIZATION IS SEQUENTIAL
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS WS-EVTMSTI-STATUS.
005100     SELECT TOP-LINES-OUT    ASSIGN TO EVTLOUT
005200         ORGANIZATION IS SEQUENTIAL
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS WS-EVTLOUT-STATUS.
005500***************************************************************
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005810***************************************************************
005820*    EVTMSTI IS THE SAME FIXED-BLOCK EVENT MASTER EVTBATCH
005830*    REWRITES EACH RUN - THIS PROGRAM ONLY READS IT, SO THE
005840*    RECORD IS BROUGHT IN AS A PLAIN PIC X AND THEN MOVED INTO
005850*    THE EVT-RECORD 01 IN WORKING-STORAGE FOR FIELD ACCESS.
005860***************************************************************
005900 FD  EVENT-MASTER-IN
006000     RECORDING MODE IS F
006100     BLOCK CONTAINS 0 RECORDS
006200     LABEL RECORDS ARE STANDARD.
006300 01  EVT-MASTER-IN-REC           PIC X(357).
006400*
006500 FD  TOP-LINES-OUT
006600     RECORDING MODE IS F
006700     BLOCK CONTAINS 0 RECORDS
006800     LABEL RECORDS ARE STANDARD.
006900     COPY EVTLNRC.
007000***************************************************************
007100 WORKING-STORAGE SECTION.
007200***************************************************************
007300 COPY EVTRECC.
007400*
007500***************************************************************
007600*    CONTROL CARD - FACTORY-ID, WINDOW, AND LINE LIMIT.  READ
007610*    ONCE AT 000-MAIN BY THE ACCEPT AGAINST SYSIN - THIS SHOP
007620*    NEVER PASSES BATCH PARAMETERS ON THE PROCEDURE DIVISION
007630*    USING CLAUSE THE WAY A CALLED SUBPROGRAM WOULD.
007700***************************************************************
007800 01  WS-PARAM-RECORD.
007900     05  WS-PARM-FACTORY-ID      PIC X(50).
008000     05  WS-PARM-WINDOW-START    PIC X(24).
008010*        WS-PARM-WINDOW-START/-END CARRY THE SAME 24-BYTE
008020*        TIMESTAMP PICTURE AS EVT-EVENT-TIME SO 110-WINDOW-TEST
008030*        CAN COMPARE THEM DIRECTLY WITHOUT AN INTERMEDIATE MOVE.
008100     05  WS-PARM-WINDOW-END      PIC X(24).
008200     05  WS-PARM-LIMIT           PIC 9(4).
008300     05  FILLER                  PIC X(48).
008400 01  WS-PARAM-RECORD-X REDEFINES WS-PARAM-RECORD
008500                                 PIC X(150).
008600*
008700 01  WS-FILE-STATUS-FIELDS.
008800     05  WS-EVTMSTI-STATUS       PIC X(2)  VALUE SPACES.
008900         88  WS-EVTMSTI-OK             VALUE '00'.
009000         88  WS-EVTMSTI-EOF             VALUE '10'.
009100     05  WS-EVTLOUT-STATUS       PIC X(2)  VALUE SPACES.
009200         88  WS-EVTLOUT-OK             VALUE '00'.
009300     05  FILLER                  PIC X(10) VALUE SPACES.
009400 01  WS-FILE-STATUS-FIELDS-X REDEFINES WS-FILE-STATUS-FIELDS
009500                                 PIC X(14).
009600*
009610*    WS-MASTER-EOF-SW DRIVES THE MAIN GROUPING LOOP; WS-ABEND-SW
009620*    IS FORCED ON BY A BLOWN OPEN OR A FULL LINE TABLE AND DROPS
009630*    STRAIGHT THROUGH TO 795-CLOSE-FILES WITHOUT TOUCHING THE
009640*    MASTER; THE OTHER TWO ARE PER-EVENT SCRATCH SWITCHES SET
009650*    AND CONSUMED WITHIN A SINGLE PASS OF 100-SELECT-AND-GROUP.
009700 01  WS-PROGRAM-SWITCHES.
009800     05  WS-MASTER-EOF-SW        PIC X     VALUE 'N'.
009900         88  WS-MASTER-EOF             VALUE 'Y'.
010000     05  WS-ABEND-SW             PIC X     VALUE 'N'.
010100         88  WS-ABEND-REQUESTED        VALUE 'Y'.
010200     05  WS-IN-WINDOW-SW         PIC X     VALUE 'N'.
010300         88  WS-EVENT-IN-WINDOW        VALUE 'Y'.
010400     05  WS-LINE-FOUND-SW        PIC X     VALUE 'N'.
010500         88  WS-LINE-WAS-FOUND         VALUE 'Y'.
010600     05  FILLER                  PIC X(10) VALUE SPACES.
010700 01  WS-PROGRAM-SWITCHES-X REDEFINES WS-PROGRAM-SWITCHES
010800                                 PIC X(14).
010900*
011200***************************************************************
011300*    LINE WORK TABLE - GROUPED BY LINE-ID AS THE MASTER IS
011400*    READ, THEN HANDED TO EVSRT01 FOR THE DESCENDING SORT.
011500***************************************************************
011600 01  WS-LINE-TABLE.
011700     05  WS-LINE-COUNT           PIC S9(8) COMP VALUE ZERO.
011800     05  WS-LINE-ROW OCCURS 0 TO 500 TIMES
011900             DEPENDING ON WS-LINE-COUNT
012000             INDEXED BY WS-LINE-IDX.
012100         10  WS-LINE-ID              PIC X(50).
012200         10  WS-LINE-TOTAL-DEFECTS   PIC S9(9) COMP.
012300         10  WS-LINE-EVENT-COUNT     PIC S9(9) COMP.
012400         10  FILLER                  PIC X(4).
012410***************************************************************
012420*    STANDALONE WORK SUBSCRIPTS AND THE TABLE CEILING - 77-LEVEL,
012430*    SHOP STYLE, RATHER THAN TUCKED UNDER A GROUP, SO THEY SHOW
012440*    UP BY NAME OF THEIR OWN IN A DEBUGGER OR A DUMP.
012450***************************************************************
012500 77  WS-MAX-LINE-TABLE            PIC S9(8) COMP VALUE +500.
012510*    WS-MAX-LINE-TABLE MUST TRACK WS-LINE-ROW'S OCCURS 0 TO 500 -
012520*    RAISE BOTH TOGETHER OR 140-ADD-NEW-LINE-ROW WILL ABEND THE
012530*    JOB SHORT OF THE TABLE'S REAL CAPACITY.
012600 77  WS-WRITE-SUB                 PIC S9(8) COMP.
012610*    WS-WRITE-SUB DRIVES THE OUTPUT LOOP IN 830-LIMIT-AND-
012620*    COMPUTE-PCT - ONE PASS OF THE SORTED TABLE, TOP ROW FIRST,
012630*    STOPPING AT WHICHEVER COMES FIRST OF THE LINE COUNT OR THE
012640*    CONTROL-CARD LIMIT.
012700 77  WS-LIMIT-COMP                PIC S9(4) COMP.
012710*    WS-LIMIT-COMP HOLDS THE CONTROL CARD'S LINE LIMIT IN
012720*    COMPUTATIONAL FORM SO 830-LIMIT-AND-COMPUTE-PCT'S UNTIL
012730*    TEST DOES NOT COMPARE A COMP SUBSCRIPT AGAINST A DISPLAY
012740*    NUMERIC FIELD EVERY PASS.
012800*
012900 01  WS-PERCENT-WORK.
013000     05  WS-ONE-PERCENTAGE       PIC S9(7)V99 COMP-3 VALUE ZERO.
013100     05  FILLER                  PIC X(10) VALUE SPACES.
013200*
013300 01  ERR-MSG-BAD-EVENT.
013400     05  FILLER                  PIC X(29)
013500             VALUE 'EVTLSTAT - I/O ERROR.  RC = '.
013600     05  ERR-MSG-STATUS          PIC X(2)  VALUE SPACES.
013700     05  FILLER                  PIC X(99) VALUE SPACES.
013800***************************************************************
013900 PROCEDURE DIVISION.
014000***************************************************************
014010***************************************************************
014020*    000-MAIN - PULL THE CONTROL CARD, DEFAULT A BLANK LIMIT TO
014030*    10, OPEN THE FILES, GROUP THE WHOLE MASTER BY LINE-ID IN
014040*    ONE PASS, SORT THE RESULT, WRITE THE TOP WS-LIMIT-COMP
014050*    ROWS, AND CLOSE OUT.
014060***************************************************************
014100  000-MAIN.
014200      ACCEPT WS-PARAM-RECORD.
014300      IF WS-PARM-LIMIT = ZERO
014400          MOVE 10 TO WS-PARM-LIMIT
014500      END-IF.
014600      MOVE WS-PARM-LIMIT TO WS-LIMIT-COMP.
014700      PERFORM 700-OPEN-FILES.
014800      IF NOT WS-ABEND-REQUESTED
014900          PERFORM 720-READ-EVENT-MASTER
015000          PERFORM 100-SELECT-AND-GROUP
015100              UNTIL WS-MASTER-EOF
015200          PERFORM 800-SORT-LINE-TABLE
015300          PERFORM 830-LIMIT-AND-COMPUTE-PCT
015400      END-IF.
015500      PERFORM 795-CLOSE-FILES.
015600      GOBACK.
015700*
015800***************************************************************
015900*    100-SELECT-AND-GROUP - FACTORY MATCH, WINDOW TEST, AND A
016000*    NON-BLANK LINE-ID ARE ALL REQUIRED BEFORE AN EVENT ADDS
016100*    TO A LINE'S RUNNING TOTALS.
016200***************************************************************
016300  100-SELECT-AND-GROUP.
016400      IF EVT-FACTORY-ID = WS-PARM-FACTORY-ID
016500         AND EVT-LINE-ID NOT = SPACES
016600          PERFORM 110-WINDOW-TEST
016700          IF WS-EVENT-IN-WINDOW
016800              PERFORM 120-ACCUMULATE-LINE-TOTALS
016900          END-IF
017000      END-IF.
017100      PERFORM 720-READ-EVENT-MASTER.
017200*
017210***************************************************************
017220*    110-WINDOW-TEST - START-INCLUSIVE, END-EXCLUSIVE, THE SAME
017230*    RULE THE MACHINE-STATS PROGRAM USES.  AN EVENT STAMPED
017240*    EXACTLY ON WS-PARM-WINDOW-END BELONGS TO THE NEXT WINDOW,
017250*    NOT THIS ONE.
017260***************************************************************
017300  110-WINDOW-TEST.
017400      MOVE 'N' TO WS-IN-WINDOW-SW.
017500      IF EVT-EVENT-TIME NOT < WS-PARM-WINDOW-START
017600         AND EVT-EVENT-TIME < WS-PARM-WINDOW-END
017700          MOVE 'Y' TO WS-IN-WINDOW-SW
017800      END-IF.
017900*
018000***************************************************************
018100*    120-ACCUMULATE-LINE-TOTALS - LINEAR LOOKUP OF THE LINE-ID
018200*    IN THE WORK TABLE (THE TABLE IS UNSORTED UNTIL EVSRT01 IS
018300*    CALLED, SO SEARCH ALL DOES NOT APPLY HERE).  A NEGATIVE OR
018400*    NON-NUMERIC DEFECT-COUNT ("UNKNOWN") IS NOT ADDED TO THE
018500*    LINE'S DEFECT TOTAL BUT THE EVENT STILL COUNTS.
018600***************************************************************
018700  120-ACCUMULATE-LINE-TOTALS.
018800      MOVE 'N' TO WS-LINE-FOUND-SW.
018900      PERFORM 130-LOOKUP-ONE-LINE THRU 130-EXIT
019000          VARYING WS-LINE-IDX FROM 1 BY 1
019100              UNTIL WS-LINE-IDX > WS-LINE-COUNT
019200                 OR WS-LINE-WAS-FOUND.
019300      IF NOT WS-LINE-WAS-FOUND
019400          PERFORM 140-ADD-NEW-LINE-ROW
019500      END-IF.
019600      ADD 1 TO WS-LINE-EVENT-COUNT(WS-LINE-IDX).
019700      IF EVT-DEFECT-COUNT NUMERIC
019800         AND EVT-DEFECT-COUNT NOT < 0
019900          ADD EVT-DEFECT-COUNT TO
020000                  WS-LINE-TOTAL-DEFECTS(WS-LINE-IDX)
020200      END-IF.
020300*
020310*    130-LOOKUP-ONE-LINE - ONE COMPARE PER PERFORM VARYING PASS;
020320*    SETS WS-LINE-FOUND-SW AND LETS THE VARYING'S UNTIL CLAUSE
020330*    STOP THE SEARCH THE INSTANT A MATCH IS SEEN.
020400  130-LOOKUP-ONE-LINE.
020500      IF WS-LINE-ID(WS-LINE-IDX) = EVT-LINE-ID
020600          MOVE 'Y' TO WS-LINE-FOUND-SW
020700      END-IF.
020800  130-EXIT.
020900      EXIT.
021000*
021010***************************************************************
021020*    140-ADD-NEW-LINE-ROW - NO MATCH WAS FOUND FOR THIS EVENT'S
021030*    LINE-ID, SO A FRESH ROW IS OPENED AT THE END OF THE TABLE
021040*    WITH BOTH ACCUMULATORS STARTING AT ZERO.  IF THE TABLE IS
021050*    ALREADY AT WS-MAX-LINE-TABLE THE RUN IS ABENDED RATHER THAN
021060*    SILENTLY DROPPING A LINE FROM THE BOARD'S REPORT.
021070***************************************************************
021100  140-ADD-NEW-LINE-ROW.
021200      IF WS-LINE-COUNT NOT < WS-MAX-LINE-TABLE
021300          DISPLAY 'EVTLSTAT - LINE TABLE FULL - ABENDING'
021400          MOVE 16 TO RETURN-CODE
021500          MOVE 'Y' TO WS-ABEND-SW
021600          MOVE 'Y' TO WS-MASTER-EOF-SW
021700      ELSE
021800          ADD 1 TO WS-LINE-COUNT
021900          SET WS-LINE-IDX TO WS-LINE-COUNT
022000          MOVE EVT-LINE-ID TO WS-LINE-ID(WS-LINE-IDX)
022100          MOVE ZERO TO WS-LINE-TOTAL-DEFECTS(WS-LINE-IDX)
022200          MOVE ZERO TO WS-LINE-EVENT-COUNT(WS-LINE-IDX)
022300      END-IF.
022400*
022500***************************************************************
022600*    800-SORT-LINE-TABLE - HAND THE WHOLE WORK TABLE OFF TO
022700*    EVSRT01 FOR THE DESCENDING-BY-DEFECTS SORT.
022800***************************************************************
022900  800-SORT-LINE-TABLE.
023000      IF WS-LINE-COUNT > 1
023100          CALL 'EVSRT01' USING WS-LINE-COUNT, WS-LINE-TABLE
023200      END-IF.
023300*
023400***************************************************************
023500*    830-LIMIT-AND-COMPUTE-PCT - WALK THE NOW-SORTED TABLE,
023600*    WRITE UP TO WS-LIMIT-COMP ROWS, EACH WITH ITS OWN DEFECTS
023700*    PER 100 EVENTS FOR THE WINDOW.
023800***************************************************************
023900  830-LIMIT-AND-COMPUTE-PCT.
024000      MOVE 1 TO WS-WRITE-SUB.
024100      PERFORM 860-WRITE-LINE-RESPONSES THRU 860-EXIT
024200          UNTIL WS-WRITE-SUB > WS-LINE-COUNT
024300             OR WS-WRITE-SUB > WS-LIMIT-COMP.
024400*
024410***************************************************************
024420*    835-COMPUTE-ONE-PERCENTAGE - DEFECTS PER 100 EVENTS FOR
024430*    THIS ONE LINE OVER THE WINDOW, NOT THE LINE'S SHARE OF THE
024440*    FACTORY'S TOTAL DEFECTS (SEE THE 04/18/06 CHANGE-LOG ENTRY
024450*    ABOVE) - A LINE WITH NO EVENTS IN THE WINDOW REPORTS A
024460*    FLAT ZERO RATHER THAN BLOWING UP THE DIVIDE.
024470***************************************************************
024500  835-COMPUTE-ONE-PERCENTAGE.
024600      IF WS-LINE-EVENT-COUNT(WS-WRITE-SUB) = 0
024800          MOVE ZERO TO WS-ONE-PERCENTAGE
024900      ELSE
025000          COMPUTE WS-ONE-PERCENTAGE ROUNDED =
025100              (WS-LINE-TOTAL-DEFECTS(WS-WRITE-SUB) * 100)
025200                  / WS-LINE-EVENT-COUNT(WS-WRITE-SUB)
025300      END-IF.
025400*
025410***************************************************************
025420*    860-WRITE-LINE-RESPONSES - ONE OUTPUT ROW PER SORTED LINE,
025430*    TOP OF THE TABLE FIRST.  THE PERCENTAGE IS COMPUTED FRESH
025440*    FOR EACH ROW RATHER THAN CARRIED FROM THE GROUPING PASS SO
025450*    835 STAYS A SINGLE, TESTABLE SPOT FOR THE FORMULA.
025460***************************************************************
025500  860-WRITE-LINE-RESPONSES.
025600      PERFORM 835-COMPUTE-ONE-PERCENTAGE.
025700      MOVE WS-LINE-ID(WS-WRITE-SUB)          TO EVT-TL-LINE-ID.
025800      MOVE WS-LINE-TOTAL-DEFECTS(WS-WRITE-SUB)
025900                                        TO EVT-TL-TOTAL-DEFECTS.
026000      MOVE WS-LINE-EVENT-COUNT(WS-WRITE-SUB)
026100                                        TO EVT-TL-EVENT-COUNT.
026200      MOVE WS-ONE-PERCENTAGE            TO EVT-TL-DEFECTS-PERCENT.
026300      WRITE EVT-TOP-LINE-RESPONSE.
026400      IF WS-EVTLOUT-STATUS NOT = '00'
026500          DISPLAY 'EVTLSTAT - WRITE ERROR ON EVTLOUT. RC: '
026600                  WS-EVTLOUT-STATUS
026700          MOVE 16 TO RETURN-CODE
026800      END-IF.
026900      ADD 1 TO WS-WRITE-SUB.
027000  860-EXIT.
027100      EXIT.
027200*
027300***************************************************************
027310*    700-OPEN-FILES - EVTMSTI OPENS '05' (FILE NOT FOUND) CLEAN
027320*    SO A FACTORY WITH AN EMPTY MASTER JUST PRODUCES AN EMPTY
027330*    TOP-LINES REPORT RATHER THAN ABENDING THE RUN.
027400***************************************************************
027600  700-OPEN-FILES.
027700      OPEN INPUT  EVENT-MASTER-IN
027800           OUTPUT TOP-LINES-OUT.
027900      IF WS-EVTMSTI-STATUS NOT = '00' AND NOT = '05'
028000          DISPLAY 'EVTLSTAT - ERROR OPENING EVTMSTI. RC: '
028100                  WS-EVTMSTI-STATUS
028200          MOVE 16 TO RETURN-CODE
028300          MOVE 'Y' TO WS-ABEND-SW
028400      END-IF.
028500      IF WS-EVTLOUT-STATUS NOT = '00'
028600          DISPLAY 'EVTLSTAT - ERROR OPENING EVTLOUT. RC: '
028700                  WS-EVTLOUT-STATUS
028800          MOVE 16 TO RETURN-CODE
028900          MOVE 'Y' TO WS-ABEND-SW
029000      END-IF.
029100      IF WS-ABEND-REQUESTED
029200          MOVE 'Y' TO WS-MASTER-EOF-SW
029300      END-IF.
029400*
029410***************************************************************
029420*    720-READ-EVENT-MASTER - ONE READ PER CALL; '10' AT END AND
029430*    A RAW STATUS OF '10' ARE TREATED THE SAME WAY SO A READ
029440*    PAST THE LOGICAL END OF FILE NEVER FALLS INTO THE ABEND ARM.
029450***************************************************************
029500  720-READ-EVENT-MASTER.
029600      READ EVENT-MASTER-IN INTO EVT-RECORD
029700          AT END MOVE 'Y' TO WS-MASTER-EOF-SW
029800      END-READ.
029900      IF NOT WS-MASTER-EOF
030000          EVALUATE WS-EVTMSTI-STATUS
030100              WHEN '00'
030200                  CONTINUE
030300              WHEN '10'
030400                  MOVE 'Y' TO WS-MASTER-EOF-SW
030500              WHEN OTHER
030600                  MOVE WS-EVTMSTI-STATUS TO ERR-MSG-STATUS
030700                  DISPLAY 'EVTLSTAT - I/O ERROR ON EVTMSTI. '
030800                          ERR-MSG-STATUS
030900                  MOVE 16 TO RETURN-CODE
031000                  MOVE 'Y' TO WS-MASTER-EOF-SW
031100          END-EVALUATE
031200      END-IF.
031300*
031310***************************************************************
031320*    795-CLOSE-FILES - END OF JOB.  BOTH FILES CLOSE REGARDLESS
031330*    OF WHETHER THE RUN ABENDED PARTWAY THROUGH.
031340***************************************************************
031400  795-CLOSE-FILES.
031500      CLOSE EVENT-MASTER-IN TOP-LINES-OUT.
