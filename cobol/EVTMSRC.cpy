000100***************************************************************
000200* EVTMSRC  --  MACHINE WINDOW STATS RESPONSE RECORD
000300***************************************************************
000400*  ONE RECORD PER STATS QUERY, WRITTEN BY EVTMSTAT TO EVTMSTO.
000500***************************************************************
000600 01  EVT-MACHINE-STATS-RESPONSE.
000700     05  EVT-MS-MACHINE-ID         PIC X(50).
000710*        WINDOW-START/END ARE THE QUERY BOUNDARIES ECHOED BACK
000720*        AS-GIVEN - START INCLUSIVE, END EXCLUSIVE, PER
000730*        EVTMSTAT 110-WINDOW-TEST.
000800     05  EVT-MS-WINDOW-START       PIC X(24).
000900     05  EVT-MS-WINDOW-END         PIC X(24).
000910*        COUNTS ONLY EVENTS FALLING INSIDE THE WINDOW FOR THIS
000920*        MACHINE-ID - SEE EVTMSTAT 120-ACCUMULATE-MACHINE-
000930*        TOTALS.
001000     05  EVT-MS-EVENTS-COUNT       PIC 9(9).
001100     05  EVT-MS-DEFECTS-COUNT      PIC 9(9).
001110*        DEFECTS-COUNT * 3600 / WINDOW-SECONDS (DEFECTS PER
001120*        HOUR), ROUNDED TO TWO DECIMALS, ZERO WHEN EVENTS-COUNT
001130*        IS ZERO - SEE EVTMSTAT 750-COMPUTE-AVG-RATE.
001200     05  EVT-MS-AVG-DEFECT-RATE    PIC 9(7)V99.
001210*        STATUS IS 'Warning' WHEN THE RATE IS AT OR ABOVE THE
001220*        2.00 THRESHOLD (NOT <, SO A RATE SITTING EXACTLY ON
001230*        2.00 READS AS Warning), 'Healthy' OTHERWISE.
001300     05  EVT-MS-STATUS             PIC X(7).
001400         88  EVT-MS-IS-HEALTHY     VALUE 'Healthy'.
001500         88  EVT-MS-IS-WARNING     VALUE 'Warning'.
001600     05  FILLER                    PIC X(20).
