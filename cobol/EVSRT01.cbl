000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN FOUNDRY CO.
000300* ALL RIGHTS RESERVED
000400***************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. EVSRT01.
000700 AUTHOR. K L SUMMERS.
000800 INSTALLATION. MERIDIAN FOUNDRY CO - DATA PROCESSING DIV.
000900 DATE-WRITTEN. 03/07/03.
001000 DATE-COMPILED.
001100 SECURITY. NON-CONFIDENTIAL.
001200***************************************************************
001300* EVSRT01 IS CALLED BY EVTLSTAT TO PUT ITS PRODUCTION-LINE
001400* WORK TABLE INTO DESCENDING TOTAL-DEFECTS ORDER SO THE TOP N
001500* LINES CAN BE PEELED OFF THE FRONT OF THE TABLE.  ON A TIE IN
001600* TOTAL-DEFECTS THE ORIGINAL RELATIVE ORDER IS NOT GUARANTEED
001700* TO BE PRESERVED - THIS SHIFT-INSERT WAS NEVER WRITTEN STABLE.
001800*
001900* THIS IS THE OLD ADSORT SHIFT-INSERT SORT FROM THE COST
002000* PACKAGE, TURNED AROUND TO RUN DESCENDING AND CARRYING THE
002100* LINE-ID AND EVENT-COUNT ALONG WITH THE DEFECT TOTAL SO ALL
002200* THREE STAY TOGETHER AS ONE ROW MOVES.
002300***************************************************************
002400*                    C H A N G E   L O G
002500***************************************************************
002600* 03/07/03  KLS  0126  ORIGINAL PROGRAM, ADAPTED FROM THE COST
002700*                      PACKAGE'S ASCENDING NUMBER SORT
002800* 03/07/03  KLS  0126  RUN DESCENDING AND CARRY LINE-ID / COUNT
002900*                      ALONGSIDE THE DEFECT TOTAL BEING SORTED
003000* 09/16/04  KLS  0141  ADDED SHIFT-COUNT DIAGNOSTIC FOR THE
003100*                      PERFORMANCE REVIEW OF THE NIGHTLY RUN
003200***************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900***************************************************************
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 01  WS-INSERT-ROW.
004300     05  WS-INSERT-LINE-ID           PIC X(50).
004400     05  WS-INSERT-TOTAL-DEFECTS     PIC S9(9) COMP SYNC.
004500     05  WS-INSERT-EVENT-COUNT       PIC S9(9) COMP SYNC.
004600     05  FILLER                      PIC X(02) VALUE SPACES.
004700 01  WS-INSERT-ROW-X REDEFINES WS-INSERT-ROW
004800                                 PIC X(60).
004900*
004910***************************************************************
004920*    WS-MOVE-FROM AND WS-INSERT-TO ARE THE TWO WORK SUBSCRIPTS
004930*    THIS ROUTINE LIVES OR DIES BY - KEPT AS STANDALONE 77-LEVEL
004940*    ITEMS, SHOP STYLE, THE SAME WAY THE OLD COST PACKAGE KEPT
004950*    SUB1/SUB2 OUT ON THEIR OWN RATHER THAN BURIED IN A GROUP.
004960***************************************************************
004970 77  WS-MOVE-FROM                PIC S9(9) COMP SYNC.
004980*    WS-MOVE-FROM POINTS AT THE NEXT UNSORTED ROW IN LK-LINE-
004990*    TABLE - THE ROW 100-INSERT-ONE-ROW LIFTS OUT AND WALKS
004991*    BACKWARD INTO ITS DESCENDING SLOT.
004995 77  WS-INSERT-TO                PIC S9(9) COMP SYNC.
004996*    WS-INSERT-TO TRAILS ONE STEP BEHIND THE SHIFT IN 110-SHIFT-
004997*    ONE-SLOT - WHEN IT REACHES ZERO OR A ROW THAT ALREADY BEATS
004998*    THE LIFTED ROW, THE INSERT SLOT IS WS-INSERT-TO PLUS 1.
005600*
005700 01  WS-DIAGNOSTIC-COUNTS.
005800     05  WS-DIAG-SHIFTS              PIC S9(9) COMP SYNC
005900                                      VALUE ZERO.
006000     05  WS-DIAG-ROWS-PLACED         PIC S9(9) COMP SYNC
006100                                      VALUE ZERO.
006200     05  FILLER                      PIC X(02) VALUE SPACES.
006300 01  WS-DIAGNOSTIC-COUNTS-X REDEFINES WS-DIAGNOSTIC-COUNTS
006400                                 PIC X(10).
006500 LINKAGE SECTION.
006510***************************************************************
006520*    LK-LINE-COUNT COMES IN FROM EVTLSTAT'S WS-LINE-COUNT AS
006530*    THE DEPENDING-ON FOR LK-LINE-ROW BELOW - KEPT 77-LEVEL ON
006540*    THIS SIDE OF THE CALL TOO, WITH THE USUAL BYTE-VIEW
006550*    REDEFINES A DUMP READS IN HALF-WORD HEX WHEN SOMETHING
006560*    LOOKS OFF ON A BLOWN SUBSCRIPT.
006570***************************************************************
006600 77  LK-LINE-COUNT               PIC S9(8) COMP.
006610 77  LK-LINE-COUNT-X REDEFINES LK-LINE-COUNT
006620                                 PIC X(4).
006700 01  LK-LINE-TABLE.
006800     05  LK-LINE-ROW OCCURS 0 TO 500 TIMES
006900             DEPENDING ON LK-LINE-COUNT.
007000         10  LK-LINE-ID          PIC X(50).
007100         10  LK-TOTAL-DEFECTS    PIC S9(9) COMP.
007200         10  LK-EVENT-COUNT      PIC S9(9) COMP.
007300         10  FILLER              PIC X(4).
007400***************************************************************
007500 PROCEDURE DIVISION USING LK-LINE-COUNT, LK-LINE-TABLE.
007600***************************************************************
007610***************************************************************
007620*    000-SORT-LINES-DESCENDING - A ONE-ROW TABLE (OR AN EMPTY
007630*    ONE) IS ALREADY SORTED, SO ROW 1 IS TREATED AS THE START
007640*    OF THE SORTED PORTION AND ROW 2 IS THE FIRST ROW INSERTED.
007650*    THE CALLER (EVTLSTAT 800-SORT-LINE-TABLE) OWNS THE TABLE -
007660*    THIS ROUTINE ONLY REORDERS THE ROWS ALREADY IN IT.
007670***************************************************************
007700  000-SORT-LINES-DESCENDING.
007800      MOVE 2 TO WS-MOVE-FROM.
007900      PERFORM 100-INSERT-ONE-ROW THRU 100-EXIT
008000          UNTIL WS-MOVE-FROM > LK-LINE-COUNT.
008100      GOBACK.
008200*
008300***************************************************************
008400*    100-INSERT-ONE-ROW - LIFT THE NEXT ROW OUT OF THE TABLE
008500*    AND WORK BACKWARDS THROUGH THE ALREADY-SORTED PORTION,
008600*    SLIDING EACH LARGER-OR-EQUAL ROW UP ONE SLOT, UNTIL THE
008700*    LIFTED ROW'S CORRECT DESCENDING SLOT IS FOUND.
008800***************************************************************
008900  100-INSERT-ONE-ROW.
009000      MOVE LK-LINE-ID(WS-MOVE-FROM)       TO WS-INSERT-LINE-ID.
009100      MOVE LK-TOTAL-DEFECTS(WS-MOVE-FROM)
009200                              TO WS-INSERT-TOTAL-DEFECTS.
009300      MOVE LK-EVENT-COUNT(WS-MOVE-FROM)
009400                              TO WS-INSERT-EVENT-COUNT.
009500      COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
009600      PERFORM 110-SHIFT-ONE-SLOT THRU 110-EXIT
009700          UNTIL WS-INSERT-TO <= 0
009800             OR LK-TOTAL-DEFECTS(WS-INSERT-TO)
009900                        NOT < WS-INSERT-TOTAL-DEFECTS.
010000      MOVE WS-INSERT-LINE-ID TO LK-LINE-ID(WS-INSERT-TO + 1).
010100      MOVE WS-INSERT-TOTAL-DEFECTS
010200                       TO LK-TOTAL-DEFECTS(WS-INSERT-TO + 1).
010300      MOVE WS-INSERT-EVENT-COUNT
010400                       TO LK-EVENT-COUNT(WS-INSERT-TO + 1).
010500      ADD 1 TO WS-DIAG-ROWS-PLACED.
010510*    WS-DIAG-ROWS-PLACED IS A STRAIGHT ROW COUNT - SHOULD END
010520*    THE RUN EQUAL TO LK-LINE-COUNT MINUS 1 (ROW 1 IS NEVER
010530*    "PLACED", IT IS THE SORT'S STARTING POINT).
010600      ADD 1 TO WS-MOVE-FROM.
010700  100-EXIT.
010800      EXIT.
010900*
010910*    110-SHIFT-ONE-SLOT MOVES ONE ROW UP ONE SLOT AND BACKS
010920*    WS-INSERT-TO OFF BY ONE SO THE CALLING PERFORM'S UNTIL TEST
010930*    RE-CHECKS THE NEW WS-INSERT-TO SLOT ON THE NEXT PASS.
011000  110-SHIFT-ONE-SLOT.
011100      MOVE LK-LINE-ID(WS-INSERT-TO)
011200                         TO LK-LINE-ID(WS-INSERT-TO + 1).
011300      MOVE LK-TOTAL-DEFECTS(WS-INSERT-TO)
011400                         TO LK-TOTAL-DEFECTS(WS-INSERT-TO + 1).
011500      MOVE LK-EVENT-COUNT(WS-INSERT-TO)
011600                         TO LK-EVENT-COUNT(WS-INSERT-TO + 1).
011700      ADD 1 TO WS-DIAG-SHIFTS.
011800      COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
011900  110-EXIT.
012000      EXIT.
