000100***************************************************************
000200* EVTRECC  --  MACHINE EVENT RECORD
000300***************************************************************
000400*  ONE 01-LEVEL LAYOUT SERVING TWO ROLES:
000500*     - THE INCOMING EVENT REQUEST RECORD ON THE EVTTRAN FILE
000600*     - THE EVENT MASTER RECORD ON THE EVTMSTI / EVTMSTO FILES
000700*  BOTH ROLES CARRY THE SAME BUSINESS FIELDS.  EVTBATCH IS THE
000800*  ONLY PROGRAM THAT MOVES A REQUEST INTO A MASTER SLOT; SEE
000900*  ITS 220-LOOKUP-AND-STORE PARAGRAPH FOR THE UPDATE RULES.
001000*
001100*  TIMESTAMPS ARE CARRIED AS FIXED UTC CHARACTER STRINGS OF
001200*  THE FORM YYYY-MM-DDTHH:MM:SS.MMM - THE LAST CHARACTER OF
001300*  THE FIELD ON THE WIRE IS THE LITERAL 'Z', FOLDED INTO THE
001400*  TRAILING FILLER BELOW.  ORDERING TESTS ON THESE FIELDS MAY
001500*  BE DONE WITH A PLAIN ALPHANUMERIC COMPARE - THE CHARACTER
001600*  ORDER MATCHES CALENDAR ORDER.
001700***************************************************************
001800 01  EVT-RECORD.
001810*        EVT-EVENT-ID IS THE COLLECTOR-ASSIGNED KEY EVTBATCH
001820*        SEARCHES ON IN 220-LOOKUP-AND-STORE - REQUIRED, NEVER
001830*        DEFAULTED, A MISSING ID IS REJECTED OUTRIGHT.
001900      05  EVT-EVENT-ID              PIC X(100).
001910*        EVT-EVENT-TIME IS WHEN THE EVENT ACTUALLY HAPPENED ON
001920*        THE SHOP FLOOR, AS OPPOSED TO EVT-RECEIVED-TIME BELOW,
001930*        WHICH IS WHEN THE HOST FIRST SAW IT.  REQUIRED FIELD.
002000      05  EVT-EVENT-TIME            PIC X(24).
002100      05  EVT-EVENT-TIME-R  REDEFINES EVT-EVENT-TIME.
002200          10  EVT-EVT-YYYY          PIC 9(4).
002300          10  FILLER                PIC X.
002400          10  EVT-EVT-MM            PIC 9(2).
002500          10  FILLER                PIC X.
002600          10  EVT-EVT-DD            PIC 9(2).
002700          10  FILLER                PIC X.
002800          10  EVT-EVT-HH            PIC 9(2).
002900          10  FILLER                PIC X.
003000          10  EVT-EVT-MN            PIC 9(2).
003100          10  FILLER                PIC X.
003200          10  EVT-EVT-SS            PIC 9(2).
003300          10  FILLER                PIC X.
003400          10  EVT-EVT-MMM           PIC 9(3).
003500          10  FILLER                PIC X.
003510*        EVT-RECEIVED-TIME IS OPTIONAL ON THE WIRE - EVTBATCH'S
003520*        210-APPLY-DEFAULTS FILLS IT FROM THE RUN CLOCK WHEN THE
003530*        COLLECTOR SENDS IT SPACES OR LOW-VALUES.  750-APPLY-
003540*        DEDUP-DECISION USES IT TO DECIDE WHICH OF TWO COLLIDING
003550*        EVENTS IS NEWER, BUT IT IS EXCLUDED FROM THE PAYLOAD-
003560*        EQUALITY COMPARE ITSELF (SEE THE 01/09/91 PLANT-AUDIT
003570*        CORRECTION).
003600      05  EVT-RECEIVED-TIME         PIC X(24).
003700      05  EVT-RECEIVED-TIME-R  REDEFINES EVT-RECEIVED-TIME.
003800          10  EVT-RCV-YYYY          PIC 9(4).
003900          10  FILLER                PIC X.
004000          10  EVT-RCV-MM            PIC 9(2).
004100          10  FILLER                PIC X.
004200          10  EVT-RCV-DD            PIC 9(2).
004300          10  FILLER                PIC X.
004400          10  EVT-RCV-HH            PIC 9(2).
004500          10  FILLER                PIC X.
004600          10  EVT-RCV-MN            PIC 9(2).
004700          10  FILLER                PIC X.
004800          10  EVT-RCV-SS            PIC 9(2).
004900          10  FILLER                PIC X.
005000          10  EVT-RCV-MMM           PIC 9(3).
005100          10  FILLER                PIC X.
005110*        EVT-MACHINE-ID IDENTIFIES WHICH FLOOR MACHINE RAISED
005120*        THE EVENT - THE GROUPING KEY FOR EVTMSTAT'S MACHINE
005130*        WINDOW STATS.  REQUIRED, NEVER DEFAULTED.
005200      05  EVT-MACHINE-ID            PIC X(50).
005210*        EVT-DURATION-MS IS HOW LONG THE MACHINE RAN THIS CYCLE,
005220*        IN MILLISECONDS - MUST BE NUMERIC, NOT NEGATIVE, AND
005230*        NOT OVER THE 6-HOUR (21600000 MS) CEILING OR THE EVENT
005240*        IS REJECTED.
005300      05  EVT-DURATION-MS           PIC S9(11).
005310*        EVT-DEFECT-COUNT OF -1 MEANS THE COLLECTOR COULD NOT
005320*        DETERMINE A DEFECT COUNT FOR THIS CYCLE ("UNKNOWN") -
005330*        IT IS KEPT AS -1, NOT FORCED TO ZERO, SO THE STATS
005340*        PROGRAMS CAN TELL AN UNKNOWN CYCLE APART FROM A
005350*        GENUINE ZERO-DEFECT ONE.  A NON-NUMERIC VALUE, BY
005360*        CONTRAST, IS DEFAULTED TO ZERO BY EVTBATCH'S
005370*        210-APPLY-DEFAULTS.
005400      05  EVT-DEFECT-COUNT          PIC S9(9).
005500          88  EVT-DEFECT-IS-UNKNOWN VALUE -1.
005510*        EVT-LINE-ID AND EVT-FACTORY-ID WERE ADDED PER THE
005520*        03/07/03 CHANGE-LOG ENTRY FOR THE TOP-DEFECT-LINE
005530*        REPORT (EVTLSTAT) - THEY DID NOT EXIST ON THE ORIGINAL
005540*        PILOT-LINE-3 LAYOUT.
005600      05  EVT-LINE-ID               PIC X(50).
005700      05  EVT-FACTORY-ID            PIC X(50).
005800      05  FILLER                    PIC X(39).
